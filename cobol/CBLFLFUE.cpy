000100******************************************************************
000200* CBLFLFUE  --  FLEET FUEL PURCHASE TRANSACTION RECORD.         *
000300* ONE ENTRY PER FUEL FILL-UP REPORTED BY A FUEL CARD STATION.    *
000400* MATCHED AGAINST VEHICLE-MASTER BY FF-VEHICLE-ID.               *
000500*------------------------------------------------------------   *
000600* CHANGE LOG                                                    *
000700*   09/02/82  AEL  0088  ORIGINAL LAYOUT.                       *
000800*   05/16/86  RFT  0141  ADDED FF-PREV-MILEAGE FOR MPG CALC.     *
000900*   02/11/94  DJK  0208  ADDED FF-STATION / FF-LOCATION FIELDS.  *
000950*   04/18/11  KMS  0296  ADDED FF-VALID-FUEL-TYPE 88 SO THE      *
000960*                        FUEL EDIT CAN REJECT A BAD FUEL CODE.   *
001000******************************************************************
001100 01  FUEL-TRANS-RECORD.
001110*    ID/PLATE ARE BOTH CARRIED ON THE TRANSACTION -- THE ID IS
001120*    THE MATCH KEY AGAINST THE VEHICLE TABLE (8100-FIND-VEHICLE);
001130*    THE PLATE ITSELF IS ONLY EDITED FOR NOT BEING BLANK BY
001140*    2100-VALIDATE-FUEL, NOT CROSS-CHECKED AGAINST THE MASTER.
001200     05  FF-VEHICLE-ID           PIC X(10).
001300     05  FF-VEHICLE-PLATE        PIC X(10).
001310*    PURCHASE DATE, BROKEN INTO ITS THREE PARTS FOR EDITING AND
001320*    REDEFINED AS ONE NUMERIC FIELD FOR SORTING/REPORT USE.
001400     05  FF-DATE.
001500         10  FF-DATE-YYYY        PIC 9(4).
001600         10  FF-DATE-MM          PIC 9(2).
001700         10  FF-DATE-DD          PIC 9(2).
001800     05  FF-DATE-NUMERIC REDEFINES FF-DATE PIC 9(8).
001810*    FUEL TYPE EDIT -- 88-LEVEL BELOW IS TESTED BY
001820*    2100-VALIDATE-FUEL ALONGSIDE THE QUANTITY/COST/MILEAGE/
001830*    PLATE EDITS; A CODE NOT ON THIS LIST REJECTS THE RECORD.
001900     05  FF-FUEL-TYPE            PIC X(10).
001910         88  FF-VALID-FUEL-TYPE      VALUE 'GASOLINE  '
001920                                           'DIESEL    '
001930                                           'ELECTRIC  '
001940                                           'HYBRID    '
001950                                           'LPG       '
001960                                           'CNG       '.
001970*    QUANTITY AND COST ARE BOTH EDITED NUMERIC AND QUANTITY
001980*    MUST BE GREATER THAN ZERO BEFORE 2200-CALC-FUEL WILL
001990*    COMPUTE A COST-PER-LITRE FIGURE FROM THEM.
002000     05  FF-QUANTITY             PIC 9(4)V99.
002100     05  FF-TOTAL-COST           PIC 9(6)V99.
002110*    CURRENT/PREVIOUS MILEAGE DRIVE THE EFFICIENCY CALC IN
002120*    2100-VALIDATE-FUEL -- EFFICIENCY IS ONLY COMPUTED WHEN
002130*    PREVIOUS MILEAGE IS KNOWN AND CURRENT EXCEEDS IT.
002200     05  FF-CURR-MILEAGE         PIC 9(7)V9.
002300     05  FF-PREV-MILEAGE         PIC 9(7)V9.
002310*    STATION/LOCATION ARE DESCRIPTIVE, CARRIED FOR THE CARD
002320*    VENDOR'S OWN RECONCILIATION, NOT USED BY THIS REPORT.
002400     05  FF-STATION              PIC X(20).
002500     05  FF-LOCATION             PIC X(20).
002600     05  FILLER                  PIC X(02).
