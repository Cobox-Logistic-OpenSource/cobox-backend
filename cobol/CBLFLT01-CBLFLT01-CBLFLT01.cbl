000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             CBLFLT01.
000300 AUTHOR.                 ARTHUR E. LOVETT.
000400 INSTALLATION.           LOVETT TRUCKING CO. - DATA PROCESSING.
000500 DATE-WRITTEN.           07/14/81.
000600 DATE-COMPILED.          07/14/81.
000700 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900***************************************************************
001000* CBLFLT01 - FLEET MANAGEMENT BATCH.                           *
001100*                                                               *
001200* LOADS THE FLEET VEHICLE MASTER, APPLIES THE DAILY FUEL,      *
001300* TRIP AND MAINTENANCE TRANSACTION FILES AGAINST IT, AND       *
001400* PRODUCES THE PER-VEHICLE FLEET-STATISTICS FILE AND THE       *
001500* FLEET MANAGEMENT SUMMARY REPORT (WITH ERROR LISTING).        *
001600***************************************************************
001700*                                                               *
001800* CHANGE LOG                                                   *
001900*   07/14/81  AEL  0081  ORIGINAL PROGRAM - VEHICLE LOAD AND    *
002000*                        FUEL PROCESSING ONLY.                 *
002100*   11/02/82  AEL  0094  ADDED TRIP TRANSACTION PROCESSING AND  *
002200*                        PER-VEHICLE MILEAGE ACCUMULATORS.     *
002300*   03/09/84  AEL  0114  ADDED FUEL EFFICIENCY AND COST-PER-    *
002400*                        LITRE CALCULATIONS PER OPS REQUEST.   *
002500*   08/21/85  RFT  0132  ADDED MAINTENANCE TRANS FILE AND       *
002600*                        PER-VEHICLE MAINTENANCE COST TOTALS.  *
002700*   05/16/86  RFT  0141  ADDED PREVIOUS-MILEAGE MPG CALC -      *
002800*                        USES FF-PREV-MILEAGE WHEN SUPPLIED.   *
002900*   11/02/87  RFT  0162  ADDED OVERDUE / DUE-SOON MAINTENANCE   *
003000*                        DETERMINATION AGAINST RUN DATE.       *
003100*   07/30/90  RFT  0177  ADDED TRIP PURPOSE CLASSIFICATION -    *
003200*                        BUSINESS / OPERATIONAL / PERSONAL.    *
003300*   08/21/91  RFT  0188  ADDED NEXT-MAINTENANCE MILEAGE CHECK   *
003400*                        TO OVERDUE / DUE-SOON LOGIC.          *
003500*   01/19/93  RFT  0201  ADDED NEEDS-MAINTENANCE FLAG AND       *
003600*                        HIGH-MILEAGE (OVER 100,000) TEST.     *
003700*   02/11/94  DJK  0210  ADDED SCHEDULED-FLAG EDIT ON MAINT     *
003800*                        TRANS.  SPLIT ERROR FILE FROM          *
003900*                        ERROR-LISTING PRINT SECTION.          *
004000*   06/02/95  DJK  0219  CORRECTED EFFICIENCY RANGE EDIT -      *
004100*                        WAS ACCEPTING ZERO, NOW .10 THRU 50.  *
004200*   09/14/96  DJK  0227  ADDED GRAND TOTAL COUNTS BY STATUS     *
004300*                        AND ACCEPTED/REJECTED COUNTS/FILE.    *
004400*   04/02/98  DJK  0241  Y2K REMEDIATION - ALL DATE FIELDS      *
004500*                        NOW CARRY 4-DIGIT YEARS THROUGHOUT.   *
004600*   10/05/99  DJK  0246  Y2K REMEDIATION - VERIFIED CENTURY     *
004700*                        WINDOW ON RUN-DATE COMPARISONS.       *
004800*   03/11/02  KMS  0258  ADDED ERROR-REASON TEXT TO ERROR       *
004900*                        FILE FOR THE NEW AUDIT TRAIL EXTRACT. *
005000*   07/08/05  KMS  0269  WIDENED VEHICLE TABLE TO 500 ENTRIES,  *
005100*                        FLEET HAS OUTGROWN THE OLD 200 LIMIT. *
005200*   01/22/09  KMS  0281  CHANGED COST-PER-LITRE ROUNDING TO     *
005300*                        HALF-UP PER FINANCE MEMO 09-114.      *
005400*   04/18/11  KMS  0296  ADDED ERROR-LISTING AS SEPARATE        *
005500*                        PRINT FILE PER AUDIT REQUEST 11-07.   *
005600*   09/02/13  PLV  0308  WIDENED SUBSCRIPT WORK FIELDS AND      *
005700*                        ADDED OVERDUE/DUE-SOON GRAND TOTALS.  *
005800***************************************************************
005900
006000
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800
006900     SELECT VEHICLE-MASTER
007000         ASSIGN TO VEHMAST
007100         ORGANIZATION IS LINE SEQUENTIAL.
007200
007300     SELECT FUEL-TRANS
007400         ASSIGN TO FUELTRN
007500         ORGANIZATION IS LINE SEQUENTIAL.
007600
007700     SELECT TRIP-TRANS
007800         ASSIGN TO TRIPTRN
007900         ORGANIZATION IS LINE SEQUENTIAL.
008000
008100     SELECT MAINT-TRANS
008200         ASSIGN TO MAINTTRN
008300         ORGANIZATION IS LINE SEQUENTIAL.
008400
008500     SELECT VEHICLE-STATS
008600         ASSIGN TO VEHSTAT
008700         ORGANIZATION IS LINE SEQUENTIAL.
008800
008900     SELECT ERROR-FILE
009000         ASSIGN TO ERRFILE
009100         ORGANIZATION IS LINE SEQUENTIAL.
009200
009300     SELECT FLEET-REPORT
009400         ASSIGN TO FLTRPT
009500         ORGANIZATION IS RECORD SEQUENTIAL.
009600
009700     SELECT ERROR-LISTING
009800         ASSIGN TO ERRRPT
009900         ORGANIZATION IS RECORD SEQUENTIAL.
010000
010100
010200 DATA DIVISION.
010300 FILE SECTION.
010400
010500 FD  VEHICLE-MASTER
010600     LABEL RECORD IS STANDARD
010700     RECORD CONTAINS 125 CHARACTERS
010800     DATA RECORD IS VEHICLE-MASTER-RECORD.
010900     COPY CBLFLVEH.
011000
011100 FD  FUEL-TRANS
011200     LABEL RECORD IS STANDARD
011300     RECORD CONTAINS 110 CHARACTERS
011400     DATA RECORD IS FUEL-TRANS-RECORD.
011500     COPY CBLFLFUE.
011600
011700 FD  TRIP-TRANS
011800     LABEL RECORD IS STANDARD
011900     RECORD CONTAINS 80 CHARACTERS
012000     DATA RECORD IS TRIP-TRANS-RECORD.
012100     COPY CBLFLTRP.
012200
012300 FD  MAINT-TRANS
012400     LABEL RECORD IS STANDARD
012500     RECORD CONTAINS 90 CHARACTERS
012600     DATA RECORD IS MAINT-TRANS-RECORD.
012700     COPY CBLFLMNT.
012800
012900 FD  VEHICLE-STATS
013000     LABEL RECORD IS STANDARD
013100     RECORD CONTAINS 132 CHARACTERS
013200     DATA RECORD IS VEHICLE-STATS-RECORD.
013300     COPY CBLFLSTA.
013400
013500 FD  ERROR-FILE
013600     LABEL RECORD IS STANDARD
013700     RECORD CONTAINS 56 CHARACTERS
013800     DATA RECORD IS ERROR-FILE-RECORD.
013900     COPY CBLFLERR.
014000
014100 FD  FLEET-REPORT
014200     LABEL RECORD IS OMITTED
014300     RECORD CONTAINS 132 CHARACTERS
014400     LINAGE IS 60 WITH FOOTING AT 55
014500     DATA RECORD IS PRTLINE.
014600
014700 01  PRTLINE                     PIC X(132).
014800
014900 FD  ERROR-LISTING
015000     LABEL RECORD IS OMITTED
015100     RECORD CONTAINS 132 CHARACTERS
015200     LINAGE IS 60 WITH FOOTING AT 55
015300     DATA RECORD IS PRTLINE-ERR.
015400
015500 01  PRTLINE-ERR                 PIC X(132).
015600
015700
015800 WORKING-STORAGE SECTION.
015900
016000 01  WORK-AREA.
016100     05  MORE-VEHICLES           PIC XXX         VALUE 'YES'.
016200     05  MORE-FUEL               PIC XXX         VALUE 'YES'.
016300     05  MORE-TRIPS              PIC XXX         VALUE 'YES'.
016400     05  MORE-MAINT              PIC XXX         VALUE 'YES'.
016500     05  VEH-ERR-SWITCH          PIC XXX         VALUE 'NO'.
016600     05  FUEL-ERR-SWITCH         PIC XXX         VALUE 'NO'.
016700     05  TRIP-ERR-SWITCH         PIC XXX         VALUE 'NO'.
016800     05  MAINT-ERR-SWITCH        PIC XXX         VALUE 'NO'.
016900     05  VEH-FOUND-SWITCH        PIC XXX         VALUE 'NO'.
017000     05  PLATE-OK-SWITCH         PIC XXX         VALUE 'YES'.
017100     05  EFF-KNOWN-SWITCH        PIC XXX         VALUE 'NO'.
017200     05  OVERDUE-SWITCH          PIC XXX         VALUE 'NO'.
017300     05  DUE-SOON-SWITCH         PIC XXX         VALUE 'NO'.
017400     05  FILLER                  PIC X(04)       VALUE SPACES.
017500
017600     05  C-VEH-SUB               PIC 9(5)  COMP  VALUE ZERO.
017700     05  C-VEH-COUNT             PIC 9(5)  COMP  VALUE ZERO.
017800     05  C-FOUND-SUB             PIC 9(5)  COMP  VALUE ZERO.
017900     05  C-SUB                   PIC 9(3)  COMP  VALUE ZERO.
018000     05  C-PLATE-LEN             PIC 9(2)  COMP  VALUE ZERO.
018050     05  C-PLATE-CHAR            PIC X           VALUE SPACE.
018060         88  PLATE-CHARACTER     VALUE 'A' THRU 'Z' '0' THRU '9'.
018100
018200     05  C-VEH-ACC-CTR           PIC 9(5)  COMP  VALUE ZERO.
018300     05  C-VEH-REJ-CTR           PIC 9(5)  COMP  VALUE ZERO.
018400     05  C-FUEL-ACC-CTR          PIC 9(5)  COMP  VALUE ZERO.
018500     05  C-FUEL-REJ-CTR          PIC 9(5)  COMP  VALUE ZERO.
018600     05  C-TRIP-ACC-CTR          PIC 9(5)  COMP  VALUE ZERO.
018700     05  C-TRIP-REJ-CTR          PIC 9(5)  COMP  VALUE ZERO.
018800     05  C-MAINT-ACC-CTR         PIC 9(5)  COMP  VALUE ZERO.
018900     05  C-MAINT-REJ-CTR         PIC 9(5)  COMP  VALUE ZERO.
019000
019100     05  C-STAT-ACTIVE-CTR       PIC 9(5)  COMP  VALUE ZERO.
019200     05  C-STAT-MAINT-CTR        PIC 9(5)  COMP  VALUE ZERO.
019300     05  C-STAT-OOS-CTR          PIC 9(5)  COMP  VALUE ZERO.
019400     05  C-STAT-RETIRED-CTR      PIC 9(5)  COMP  VALUE ZERO.
019500     05  C-STAT-PEND-CTR         PIC 9(5)  COMP  VALUE ZERO.
019600     05  C-NEEDS-MAINT-CTR       PIC 9(5)  COMP  VALUE ZERO.
019700     05  C-OVERDUE-CTR           PIC 9(5)  COMP  VALUE ZERO.
019800     05  C-DUE-SOON-CTR          PIC 9(5)  COMP  VALUE ZERO.
019900
020000     05  C-PCTR                  PIC 99    COMP  VALUE ZERO.
020100     05  C-ERR-PCTR              PIC 99    COMP  VALUE ZERO.
020200     05  C-ERR-CTR               PIC 9(5)  COMP  VALUE ZERO.
020300
020400     05  C-DISTANCE              PIC S9(7)V9     VALUE ZERO.
020500     05  C-EFFICIENCY            PIC 9(3)V99     VALUE ZERO.
020600     05  C-COST-PER-LITRE        PIC 9(4)V99     VALUE ZERO.
020650     05  C-AVG-COST-PER-LITRE    PIC 9(4)V99     VALUE ZERO.
020700     05  C-AVG-EFFICIENCY        PIC 9(3)V99     VALUE ZERO.
020720     05  C-AVG-EFF-MPG           PIC 9(3)V99     VALUE ZERO.
020740     05  C-AVG-EFF-L100KM        PIC 9(3)V99     VALUE ZERO.
020800     05  C-NEXT-MILE-LIMIT       PIC S9(7)V9     VALUE ZERO.
020900     05  C-RUN-DAYS              PIC 9(7) COMP-3 VALUE ZERO.
021000     05  C-NEXT-DUE-DAYS         PIC 9(7) COMP-3 VALUE ZERO.
021100     05  C-ERR-REASON            PIC X(40)       VALUE SPACES.
021200
021300 01  GT-TOTALS.
021400     05  GT-TOTAL-MILEAGE        PIC 9(9)V9      VALUE ZERO.
021500     05  GT-FUEL-QTY             PIC 9(8)V99     VALUE ZERO.
021600     05  GT-FUEL-COST            PIC 9(9)V99     VALUE ZERO.
021700     05  GT-MAINT-COST           PIC 9(9)V99     VALUE ZERO.
021800     05  FILLER                  PIC X(04)       VALUE SPACES.
021900
022000 01  I-DATE.
022100     05  I-YEAR                  PIC 9(4).
022200     05  I-MONTH                 PIC 99.
022300     05  I-DAY                   PIC 99.
022400     05  FILLER                  PIC X(02)       VALUE SPACES.
022500
022600 01  RUN-DATE-FIELDS.
022700     05  RD-YEAR                 PIC 9(4).
022800     05  RD-MONTH                PIC 99.
022900     05  RD-DAY                  PIC 99.
023000 01  RUN-DATE-NUMERIC REDEFINES RUN-DATE-FIELDS
023100                             PIC 9(8).
023200
023250 77  VEHICLE-KEY-PARM            PIC X(10)       VALUE SPACES.
023270 77  C-MPG-FACTOR                PIC 9V999       VALUE 2.352.
023400
023500 01  DATE-CONVERT-AREA.
023600     05  DC-YEAR                 PIC 9(4).
023700     05  DC-MONTH                PIC 99.
023800     05  DC-DAY                  PIC 99.
023900     05  DC-DAYS                 PIC 9(7) COMP-3 VALUE ZERO.
024000
024100 01  VEHICLE-TABLE.
024200     05  VEHICLE-ENTRY OCCURS 500 TIMES.
024300         10  TB-VEH-ID               PIC X(10).
024400         10  TB-VEH-PLATE            PIC X(10).
024500         10  TB-VEH-BRAND            PIC X(15).
024600         10  TB-VEH-MODEL            PIC X(15).
024700         10  TB-VEH-YEAR             PIC 9(4).
024800         10  TB-VEH-FUEL-TYPE        PIC X(10).
024900         10  TB-VEH-MILEAGE          PIC 9(7)V9.
025000         10  TB-VEH-STATUS           PIC X(20).
025100         10  TB-VEH-COLOR            PIC X(10).
025200         10  TB-VEH-VIN              PIC X(17).
025300         10  TB-VEH-TOTAL-MILEAGE    PIC 9(8)V9.
025400         10  TB-VEH-BUS-MILEAGE      PIC 9(8)V9.
025500         10  TB-VEH-PERS-MILEAGE     PIC 9(8)V9.
025600         10  TB-VEH-MAINT-MILEAGE    PIC 9(8)V9.
025700         10  TB-VEH-TRIP-CTR         PIC 9(5)  COMP.
025800         10  TB-VEH-FUEL-QTY         PIC 9(7)V99.
025900         10  TB-VEH-FUEL-COST        PIC 9(8)V99.
025910         10  TB-VEH-CPL-SUM          PIC 9(6)V99.
025920         10  TB-VEH-CPL-CTR          PIC 9(5)  COMP.
026000         10  TB-VEH-EFF-SUM          PIC 9(7)V99.
026100         10  TB-VEH-EFF-CTR          PIC 9(5)  COMP.
026110         10  TB-VEH-EFF-GOOD-CTR     PIC 9(5)  COMP.
026120         10  TB-VEH-EFF-POOR-CTR     PIC 9(5)  COMP.
026200         10  TB-VEH-MAINT-COST       PIC 9(8)V99.
026300         10  TB-VEH-MAINT-CTR        PIC 9(5)  COMP.
026400         10  FILLER                  PIC X(05).
026500
026600 01  COMPANY-TITLE.
026700     05  FILLER                  PIC X(6)    VALUE 'DATE:'.
026800     05  O-MONTH                 PIC 99.
026900     05  FILLER                  PIC X       VALUE '/'.
027000     05  O-DAY                   PIC 99.
027100     05  FILLER                  PIC X       VALUE '/'.
027200     05  O-YEAR                  PIC 9(4).
027300     05  FILLER                  PIC X(26)   VALUE SPACES.
027400     05  FILLER                  PIC X(25)   VALUE
027500                                      'FLEET MANAGEMENT SUMMARY'.
027600     05  FILLER                  PIC X(57)   VALUE SPACES.
027700     05  FILLER                  PIC X(6)    VALUE 'PAGE:'.
027800     05  O-PCTR                  PIC Z9.
027900
028000 01  DIVISION-TITLE.
028100     05  FILLER                  PIC X(8)    VALUE 'CBLFLT01'.
028200     05  FILLER                  PIC X(49)   VALUE SPACES.
028300     05  FILLER                  PIC X(15)   VALUE
028400                                      'LOVETT TRUCKING'.
028500     05  FILLER                  PIC X(60)   VALUE SPACES.
028600
028700 01  DETAIL-TITLE-1.
028800     05  FILLER                  PIC X(11)   VALUE SPACES.
028900     05  FILLER                  PIC X(7)    VALUE 'VEHICLE'.
029000     05  FILLER                  PIC X(12)   VALUE SPACES.
029100     05  FILLER                  PIC X(6)    VALUE 'STATUS'.
029200     05  FILLER                  PIC X(9)    VALUE SPACES.
029300     05  FILLER                  PIC X(4)    VALUE 'CURR'.
029400     05  FILLER                  PIC X(7)    VALUE SPACES.
029500     05  FILLER                  PIC X(5)    VALUE 'TOTAL'.
029600     05  FILLER                  PIC X(6)    VALUE SPACES.
029700     05  FILLER                  PIC X(8)    VALUE 'BUSINESS'.
029800     05  FILLER                  PIC X(4)    VALUE SPACES.
029900     05  FILLER                  PIC X(8)    VALUE 'PERSONAL'.
030000     05  FILLER                  PIC X(5)    VALUE SPACES.
030100     05  FILLER                  PIC X(4)    VALUE 'FUEL'.
030200     05  FILLER                  PIC X(5)    VALUE SPACES.
030300     05  FILLER                  PIC X(4)    VALUE 'FUEL'.
030400     05  FILLER                  PIC X(5)    VALUE SPACES.
030500     05  FILLER                  PIC X(3)    VALUE 'AVG'.
030600     05  FILLER                  PIC X(5)    VALUE SPACES.
030700     05  FILLER                  PIC X(5)    VALUE 'MAINT'.
030800     05  FILLER                  PIC X(3)    VALUE SPACES.
030900     05  FILLER                  PIC X(5)    VALUE 'NEEDS'.
031000     05  FILLER                  PIC X(1)    VALUE SPACES.
031100
031200 01  DETAIL-TITLE-2.
031300     05  FILLER                  PIC X(3)    VALUE SPACES.
031400     05  FILLER                  PIC X(10)   VALUE 'IDENTIFIER'.
031500     05  FILLER                  PIC X(3)    VALUE SPACES.
031600     05  FILLER                  PIC X(5)    VALUE 'PLATE'.
031700     05  FILLER                  PIC X(15)   VALUE SPACES.
031800     05  FILLER                  PIC X(7)    VALUE 'MILEAGE'.
031900     05  FILLER                  PIC X(4)    VALUE SPACES.
032000     05  FILLER                  PIC X(7)    VALUE 'MILEAGE'.
032100     05  FILLER                  PIC X(4)    VALUE SPACES.
032200     05  FILLER                  PIC X(8)    VALUE 'MILEAGE '.
032300     05  FILLER                  PIC X(4)    VALUE SPACES.
032400     05  FILLER                  PIC X(8)    VALUE 'MILEAGE '.
032500     05  FILLER                  PIC X(4)    VALUE SPACES.
032600     05  FILLER                  PIC X(3)    VALUE 'QTY'.
032700     05  FILLER                  PIC X(6)    VALUE SPACES.
032800     05  FILLER                  PIC X(4)    VALUE 'COST'.
032900     05  FILLER                  PIC X(4)    VALUE SPACES.
033000     05  FILLER                  PIC X(3)    VALUE 'MPG'.
033100     05  FILLER                  PIC X(6)    VALUE SPACES.
033200     05  FILLER                  PIC X(4)    VALUE 'COST'.
033300     05  FILLER                  PIC X(4)    VALUE SPACES.
033400     05  FILLER                  PIC X(4)    VALUE 'MAIN'.
033500     05  FILLER                  PIC X(12)   VALUE SPACES.
033600
033700 01  DETAIL-LINE.
033800     05  FILLER                  PIC X(1)    VALUE SPACES.
033900     05  O-VEH-ID                PIC X(10).
034000     05  FILLER                  PIC X(2)    VALUE SPACES.
034100     05  O-VEH-PLATE             PIC X(10).
034200     05  FILLER                  PIC X(1)    VALUE SPACES.
034300     05  O-VEH-STATUS            PIC X(14).
034400     05  FILLER                  PIC X(1)    VALUE SPACES.
034500     05  O-CURR-MILEAGE          PIC ZZZZZZ9.9.
034600     05  FILLER                  PIC X(2)    VALUE SPACES.
034700     05  O-TOTAL-MILEAGE         PIC ZZZZZZ9.9.
034800     05  FILLER                  PIC X(2)    VALUE SPACES.
034900     05  O-BUS-MILEAGE           PIC ZZZZZZ9.9.
035000     05  FILLER                  PIC X(2)    VALUE SPACES.
035100     05  O-PERS-MILEAGE          PIC ZZZZZZ9.9.
035200     05  FILLER                  PIC X(2)    VALUE SPACES.
035300     05  O-FUEL-QTY              PIC ZZZZ9.99.
035400     05  FILLER                  PIC X(1)    VALUE SPACES.
035500     05  O-FUEL-COST             PIC $$$$$9.99.
035600     05  FILLER                  PIC X(1)    VALUE SPACES.
035700     05  O-AVG-EFF               PIC ZZ9.99.
035800     05  FILLER                  PIC X(1)    VALUE SPACES.
035900     05  O-MAINT-COST            PIC $$$$$9.99.
036000     05  FILLER                  PIC X(1)    VALUE SPACES.
036050     05  O-EFF-CLASS             PIC X(1).
036100     05  O-NEEDS-MAINT           PIC X(3).
036200     05  FILLER                  PIC X(9)    VALUE SPACES.
036300
036400 01  GRANDTOTAL-TITLE-LINE.
036500     05  FILLER                  PIC X(14)   VALUE
036600                                      'GRAND TOTALS: '.
036700     05  FILLER                  PIC X(118)  VALUE SPACES.
036800
036900 01  GT-MILEAGE-LINE.
037000     05  FILLER                  PIC X(3)    VALUE SPACES.
037100     05  FILLER                  PIC X(22)   VALUE
037200                                      'FLEET TOTAL MILEAGE: '.
037300     05  O-GT-MILEAGE            PIC ZZZ,ZZZ,ZZ9.9.
037400     05  FILLER                  PIC X(94)   VALUE SPACES.
037500
037600 01  GT-FUEL-LINE.
037700     05  FILLER                  PIC X(3)    VALUE SPACES.
037800     05  FILLER                  PIC X(17)   VALUE
037900                                      'FLEET FUEL COST:'.
038000     05  O-GT-FUEL-COST          PIC $$,$$$,$$9.99.
038100     05  FILLER                  PIC X(99)   VALUE SPACES.
038200
038300 01  GT-MAINT-LINE.
038400     05  FILLER                  PIC X(3)    VALUE SPACES.
038500     05  FILLER                  PIC X(22)   VALUE
038600                                      'FLEET MAINTENANCE COST:'.
038700     05  O-GT-MAINT-COST         PIC $$,$$$,$$9.99.
038800     05  FILLER                  PIC X(94)   VALUE SPACES.
038900
039000 01  GT-STATUS-LINE.
039100     05  FILLER                  PIC X(3)    VALUE SPACES.
039200     05  FILLER                  PIC X(7)    VALUE 'ACTIVE:'.
039300     05  O-GT-ACTIVE             PIC ZZ,ZZ9.
039400     05  FILLER                  PIC X(3)    VALUE SPACES.
039500     05  FILLER                  PIC X(12)   VALUE 'MAINTENANCE:'.
039600     05  O-GT-MAINT              PIC ZZ,ZZ9.
039700     05  FILLER                  PIC X(3)    VALUE SPACES.
039800     05  FILLER                  PIC X(15)   VALUE
039900                                      'OUT OF SERVICE:'.
040000     05  O-GT-OOS                PIC ZZ,ZZ9.
040100     05  FILLER                  PIC X(3)    VALUE SPACES.
040200     05  FILLER                  PIC X(8)    VALUE 'RETIRED:'.
040300     05  O-GT-RETIRED            PIC ZZ,ZZ9.
040400     05  FILLER                  PIC X(3)    VALUE SPACES.
040500     05  FILLER                  PIC X(8)    VALUE 'PENDING:'.
040600     05  O-GT-PENDING            PIC ZZ,ZZ9.
040700     05  FILLER                  PIC X(37)   VALUE SPACES.
040800
040900 01  GT-NEEDS-MAINT-LINE.
041000     05  FILLER                  PIC X(3)    VALUE SPACES.
041100     05  FILLER                  PIC X(25)   VALUE
041200                                      'VEHICLES NEEDING MAINT: '.
041300     05  O-GT-NEEDS-MAINT        PIC ZZ,ZZ9.
041400     05  FILLER                  PIC X(98)   VALUE SPACES.
041500
041600 01  GT-MAINT-STATUS-LINE.
041700     05  FILLER                  PIC X(3)    VALUE SPACES.
041800     05  FILLER                  PIC X(20)   VALUE
041900                                      'MAINTENANCE OVERDUE:'.
042000     05  O-GT-OVERDUE            PIC ZZ,ZZ9.
042100     05  FILLER                  PIC X(3)    VALUE SPACES.
042200     05  FILLER                  PIC X(9)    VALUE 'DUE SOON:'.
042300     05  O-GT-DUE-SOON           PIC ZZ,ZZ9.
042400     05  FILLER                  PIC X(85)   VALUE SPACES.
042500
042600 01  GT-TRANS-COUNT-LINE.
042700     05  FILLER                  PIC X(3)    VALUE SPACES.
042800     05  O-GT-FILE-NAME          PIC X(10).
042900     05  FILLER                  PIC X(3)    VALUE SPACES.
043000     05  FILLER                  PIC X(9)    VALUE 'ACCEPTED:'.
043100     05  O-GT-ACC-CTR            PIC ZZ,ZZ9.
043200     05  FILLER                  PIC X(3)    VALUE SPACES.
043300     05  FILLER                  PIC X(9)    VALUE 'REJECTED:'.
043400     05  O-GT-REJ-CTR            PIC ZZ,ZZ9.
043500     05  FILLER                  PIC X(83)   VALUE SPACES.
043600
043700 01  ERROR-TITLE.
043800     05  FILLER                  PIC X(60)   VALUE SPACES.
043900     05  FILLER                  PIC X(13)   VALUE 'ERROR REPORT'.
044000     05  FILLER                  PIC X(59)   VALUE SPACES.
044100
044200 01  ERROR-COLUMN-LINE.
044300     05  FILLER                  PIC X(3)    VALUE SPACES.
044400     05  FILLER                  PIC X(6)    VALUE 'SOURCE'.
044500     05  FILLER                  PIC X(4)    VALUE SPACES.
044600     05  FILLER                  PIC X(7)    VALUE 'VEHICLE'.
044700     05  FILLER                  PIC X(7)    VALUE SPACES.
044800     05  FILLER                  PIC X(6)    VALUE 'REASON'.
044900     05  FILLER                  PIC X(99)   VALUE SPACES.
045000
045100 01  ERROR-LINE.
045200     05  FILLER                  PIC X(3)    VALUE SPACES.
045300     05  O-ERR-SOURCE            PIC X(5).
045400     05  FILLER                  PIC X(5)    VALUE SPACES.
045500     05  O-ERR-VEH-ID            PIC X(10).
045600     05  FILLER                  PIC X(3)    VALUE SPACES.
045700     05  O-ERR-REASON            PIC X(40).
045800     05  FILLER                  PIC X(66)   VALUE SPACES.
045900
046000 01  ERROR-TOTAL-LINE.
046100     05  FILLER                  PIC X(3)    VALUE SPACES.
046200     05  FILLER                  PIC X(14)   VALUE
046300                                      'TOTAL ERRORS: '.
046400     05  O-ERR-TOTAL             PIC Z,ZZ9.
046500     05  FILLER                  PIC X(110)  VALUE SPACES.
046600
046700
046800 PROCEDURE DIVISION.
047000 0000-CBLFLT01.
047010*-----------------------------------------------------------------
047020* MAIN LINE.
047030*
047040* DRIVES THE WHOLE RUN: LOAD THE VEHICLE MASTER, THEN APPLY THE
047050* THREE DAILY TRANSACTION FILES (FUEL, TRIPS, MAINTENANCE)
047060* AGAINST THE IN-MEMORY VEHICLE TABLE BUILT BY THE LOAD STEP,
047070* THEN PRINT THE FLEET REPORT AND CLOSE EVERYTHING DOWN.  EACH
047080* OF THE FOUR FILES IS READ TO END-OF-FILE IN ITS OWN LOOP --
047090* THEY ARE NOT MATCHED/SORTED AGAINST ONE ANOTHER, THEY ARE
047100* JUST APPLIED ONE RECORD AT A TIME AGAINST WHATEVER VEHICLE-
047110* TABLE ENTRY THE RECORD'S VEHICLE-ID POINTS AT.
047120*-----------------------------------------------------------------
047130* OPEN FILES, PRIME READS, PRINT PAGE-ONE HEADINGS.
047140     PERFORM 1000-INIT.
047150* LOAD AND EDIT THE VEHICLE MASTER FIRST -- NOTHING ELSE CAN BE
047160* APPLIED UNTIL THE TABLE EXISTS.
047170     PERFORM 1100-LOAD-VEHICLES
047180         UNTIL MORE-VEHICLES = 'NO'.
047190* THE THREE DAILY TRANSACTION FILES, ANY ORDER -- EACH ONE
047200* ONLY TOUCHES ITS OWN VEHICLE-TABLE ACCUMULATORS.
047210     PERFORM 2000-PROCESS-FUEL
047220         UNTIL MORE-FUEL = 'NO'.
047230     PERFORM 3000-PROCESS-TRIPS
047240         UNTIL MORE-TRIPS = 'NO'.
047250     PERFORM 4000-PROCESS-MAINT
047260         UNTIL MORE-MAINT = 'NO'.
047270* ALL FOUR FILES ARE FULLY APPLIED -- PRINT THE REPORT, WRITE
047280* THE STATS FILE, AND CLOSE DOWN.
047290     PERFORM 5000-REPORT.
047300     PERFORM 9999-WRAP-UP.
047310     STOP RUN.


047320 1000-INIT.
047330*-----------------------------------------------------------------
047340* RUN INITIALIZATION.
047350*
047360* PICKS UP TODAY'S DATE FROM THE SYSTEM CLOCK FOR THE REPORT
047370* HEADING AND FOR THE MAINTENANCE OVERDUE/DUE-SOON EDIT, THEN
047380* CONVERTS IT TO A 30/360 DAY COUNT (C-RUN-DAYS) SO 4200-CALC-
047390* MAINT CAN COMPARE DATES WITHOUT A DATE INTRINSIC.  OPENS ALL
047400* EIGHT FILES AND PRIMES EACH TRANSACTION FILE WITH ITS FIRST
047410* READ -- THE "HELD RECORD" TECHNIQUE, WHERE THE AT-END SWITCH
047420* ONLY GOES TRUE ONCE THE LAST RECORD HAS ALREADY BEEN
047430* PROCESSED, NOT WHEN IT IS READ.
047440*-----------------------------------------------------------------
047450     MOVE FUNCTION CURRENT-DATE TO I-DATE.
047460     MOVE I-MONTH TO O-MONTH.
047470     MOVE I-DAY TO O-DAY.
047480     MOVE I-YEAR TO O-YEAR.
047490     MOVE I-YEAR TO RD-YEAR.
047500     MOVE I-MONTH TO RD-MONTH.
047510     MOVE I-DAY TO RD-DAY.

047520* PACK TODAY'S DATE INTO A DAY COUNT FOR THE MAINTENANCE EDIT.
047530     MOVE RD-YEAR TO DC-YEAR.
047540     MOVE RD-MONTH TO DC-MONTH.
047550     MOVE RD-DAY TO DC-DAY.
047560     PERFORM 8200-DATE-TO-DAYS.
047570     MOVE DC-DAYS TO C-RUN-DAYS.

047580     OPEN INPUT VEHICLE-MASTER.
047590     OPEN INPUT FUEL-TRANS.
047600     OPEN INPUT TRIP-TRANS.
047610     OPEN INPUT MAINT-TRANS.
047620     OPEN OUTPUT VEHICLE-STATS.
047630     OPEN OUTPUT ERROR-FILE.
047640     OPEN OUTPUT FLEET-REPORT.
047650     OPEN OUTPUT ERROR-LISTING.

047660* PAGE-ONE HEADINGS, THEN PRIME ALL FOUR "HELD RECORD" READS.
047670     PERFORM 9900-RPT-HEADING.
047680     PERFORM 9920-ERR-HEADING.
047690     PERFORM 9010-READ-VEHICLE.
047700     PERFORM 9020-READ-FUEL.
047710     PERFORM 9030-READ-TRIP.
047720     PERFORM 9040-READ-MAINT.


047730 1100-LOAD-VEHICLES.
047740*-----------------------------------------------------------------
047750* VEHICLE MASTER LOAD LOOP.
047760*
047770* ONE VEHICLE-MASTER RECORD AT A TIME.  VALID VEHICLES GO INTO
047780* THE IN-MEMORY VEHICLE-TABLE (1170); BAD ONES ARE WRITTEN TO
047790* THE ERROR FILE/LISTING AND DROPPED -- A VEHICLE THAT FAILS
047800* THIS EDIT NEVER GETS A TABLE ENTRY, SO EVERY FUEL/TRIP/MAINT
047810* RECORD AGAINST IT WILL REPORT VEHICLE NOT FOUND LATER ON.
047820*-----------------------------------------------------------------
047830     PERFORM 1150-VALIDATE-VEHICLE THRU 1150-EXIT.
047840* REJECTED -- LOG IT, NO TABLE ENTRY IS BUILT.
047850     IF VEH-ERR-SWITCH = 'YES'
047860         MOVE 'VEH  ' TO O-ERR-SOURCE
047870         MOVE VM-VEHICLE-ID TO O-ERR-VEH-ID
047880         MOVE C-ERR-REASON TO O-ERR-REASON
047890         PERFORM 9930-WRITE-ERROR-LINE
047900         ADD 1 TO C-VEH-REJ-CTR
047910     ELSE
047920         PERFORM 1170-ADD-VEHICLE-ENTRY
047930         ADD 1 TO C-VEH-ACC-CTR
047940     END-IF
047950     PERFORM 9010-READ-VEHICLE.


047960 1150-VALIDATE-VEHICLE.
047970*-----------------------------------------------------------------
047980* VEHICLE MASTER EDITS.
047990*
048000* THE SIX VEHICLE-MASTER EDITS, IN THE ORDER THE SPEC LISTS
048010* THEM.  EACH EDIT IS GO-TO SHORT-CIRCUITED TO 1150-EXIT THE
048020* MOMENT IT FAILS SO ONLY THE FIRST BROKEN FIELD IS REPORTED
048030* (SAME SHORT-CIRCUIT IDIOM AS CBLANL05).  PLATE FORMAT IS
048040* CHECKED LAST BECAUSE IT NEEDS THE HELPER LOOPS IN 1160/1165
048050* TO WALK THE PLATE STRING CHARACTER BY CHARACTER.
048060*-----------------------------------------------------------------
048070     MOVE 'NO' TO VEH-ERR-SWITCH.

048080* EDIT 1 OF 6 -- BRAND REQUIRED.
048090     IF VM-BRAND = SPACES
048100         MOVE 'BRAND REQUIRED.' TO C-ERR-REASON
048110         MOVE 'YES' TO VEH-ERR-SWITCH
048120         GO TO 1150-EXIT
048130     END-IF.

048140* EDIT 2 OF 6 -- MODEL REQUIRED.
048150     IF VM-MODEL = SPACES
048160         MOVE 'MODEL REQUIRED.' TO C-ERR-REASON
048170         MOVE 'YES' TO VEH-ERR-SWITCH
048180         GO TO 1150-EXIT
048190     END-IF.

048200* EDIT 3 OF 6 -- YEAR MUST BE 1900 THROUGH NEXT CALENDAR YEAR.
048210     IF VM-VEHICLE-YEAR < 1900
048220            OR VM-VEHICLE-YEAR > RD-YEAR + 1
048230         MOVE 'VEHICLE YEAR OUT OF RANGE.' TO C-ERR-REASON
048240         MOVE 'YES' TO VEH-ERR-SWITCH
048250         GO TO 1150-EXIT
048260     END-IF.

048270* EDIT 4 OF 6 -- FUEL TYPE MUST BE ONE OF THE SIX SPEC CODES.
048280     IF NOT VM-VALID-FUEL-TYPE
048290         MOVE 'INVALID FUEL TYPE.' TO C-ERR-REASON
048300         MOVE 'YES' TO VEH-ERR-SWITCH
048310         GO TO 1150-EXIT
048320     END-IF.

048330* EDIT 5 OF 6 -- STATUS MUST BE ONE OF THE SPEC'S ALLOWED CODES.
048340     IF NOT VM-VALID-STATUS
048350         MOVE 'INVALID VEHICLE STATUS.' TO C-ERR-REASON
048360         MOVE 'YES' TO VEH-ERR-SWITCH
048370         GO TO 1150-EXIT
048380     END-IF.

048390* EDIT 6 OF 6 -- MILEAGE MUST BE NUMERIC BEFORE IT CAN FEED ANY
048400* DOWNSTREAM COMPUTE.
048410     IF VM-CURRENT-MILEAGE NOT NUMERIC
048420         MOVE 'MILEAGE MUST BE NUMERIC.' TO C-ERR-REASON
048430         MOVE 'YES' TO VEH-ERR-SWITCH
048440         GO TO 1150-EXIT
048450     END-IF.

048460* LAST EDIT -- PLATE FORMAT.  FIND THE PLATE'S ACTUAL LENGTH
048470* (TRAILING BLANKS DO NOT COUNT) BEFORE THE CHARACTER-CLASS
048480* SCAN BELOW CAN RUN.
048490     PERFORM 1160-FIND-PLATE-LEN
048500         VARYING C-SUB FROM 10 BY -1
048510         UNTIL C-SUB < 1
048520            OR VM-LICENSE-PLATE (C-SUB:1) NOT = SPACE.
048530     MOVE C-SUB TO C-PLATE-LEN.

048540* SPEC: PLATE MUST BE 3-10 CHARACTERS, EACH A-Z OR 0-9.
048550     MOVE 'YES' TO PLATE-OK-SWITCH.
048560     IF C-PLATE-LEN < 3
048570         MOVE 'NO' TO PLATE-OK-SWITCH
048580     ELSE
048590         PERFORM 1165-CHECK-PLATE-CHAR
048600             VARYING C-SUB FROM 1 BY 1
048610             UNTIL C-SUB > C-PLATE-LEN
048620                OR PLATE-OK-SWITCH = 'NO'
048630     END-IF.

048640* EITHER TOO SHORT/LONG OR A BAD CHARACTER TURNED UP IN 1165.
048650     IF PLATE-OK-SWITCH = 'NO'
048660         MOVE 'LICENSE PLATE FORMAT INVALID.' TO C-ERR-REASON
048670         MOVE 'YES' TO VEH-ERR-SWITCH
048680         GO TO 1150-EXIT
048690     END-IF.

048700     MOVE 'NO' TO VEH-ERR-SWITCH.

048710 1150-EXIT.
048720     EXIT.


048730 1160-FIND-PLATE-LEN.
048740*-----------------------------------------------------------------
048750* PLATE LENGTH SCAN.
048760*
048770* VARYING-PERFORMED BACKWARDS FROM POSITION 10 DOWN TO 1 TO
048780* FIND THE LAST NON-BLANK CHARACTER OF VM-LICENSE-PLATE.  THE
048790* LOOP HAS NOTHING TO DO ITSELF -- THE WORK IS ALL IN THE
048800* VARYING/UNTIL CLAUSE BACK AT 1150, SO THIS PARAGRAPH IS JUST
048810* A CONTINUE, MATCHING THE STOP-CONDITION-ONLY LOOP PARAGRAPHS
048820* IN CBLANL05.
048830*-----------------------------------------------------------------
048840     CONTINUE.


048850 1165-CHECK-PLATE-CHAR.
048860*-----------------------------------------------------------------
048870* PLATE CHARACTER-CLASS CHECK.
048880*
048890* TESTS ONE PLATE CHARACTER AT A TIME AGAINST THE 88-LEVEL
048900* PLATE-CHARACTER (A-Z, 0-9) DECLARED UNDER THE ONE-BYTE WORK
048910* FIELD C-PLATE-CHAR.  A CONDITION-NAME CANNOT BE TESTED
048920* AGAINST A REFERENCE-MODIFIED SUBSTRING DIRECTLY, SO THE
048930* CHARACTER IS MOVED INTO THE WORK FIELD FIRST AND THE
048940* CONDITION-NAME IS THEN TESTED STANDALONE.
048950*-----------------------------------------------------------------
048960     MOVE VM-LICENSE-PLATE (C-SUB:1) TO C-PLATE-CHAR.
048970     IF NOT PLATE-CHARACTER
048980         MOVE 'NO' TO PLATE-OK-SWITCH
048990     END-IF.


049000 1170-ADD-VEHICLE-ENTRY.
049010*-----------------------------------------------------------------
049020* BUILD ONE VEHICLE-TABLE ENTRY.
049030*
049040* COPIES THE VALIDATED MASTER FIELDS INTO THE NEXT SLOT OF THE
049050* IN-MEMORY VEHICLE-TABLE AND ZEROES EVERY RUNNING ACCUMULATOR
049060* THAT THE FUEL/TRIP/MAINT PARAGRAPHS WILL BUILD UP AS THE
049070* DAY'S TRANSACTIONS ARE APPLIED.  THE STATUS-COUNT EVALUATE
049080* AND THE NEEDS-MAINTENANCE TEST BELOW ARE FLEET-WIDE GRAND-
049090* TOTAL COUNTERS, NOT PER-VEHICLE FIELDS -- THEY FEED THE
049100* GRAND-TOTAL LINES WRITTEN BY 5200-REPORT-GRANDTOTAL.
049110*-----------------------------------------------------------------
049120     ADD 1 TO C-VEH-COUNT.
049130     MOVE C-VEH-COUNT TO C-VEH-SUB.

049140     MOVE VM-VEHICLE-ID       TO TB-VEH-ID (C-VEH-SUB).
049150     MOVE VM-LICENSE-PLATE    TO TB-VEH-PLATE (C-VEH-SUB).
049160     MOVE VM-BRAND            TO TB-VEH-BRAND (C-VEH-SUB).
049170     MOVE VM-MODEL            TO TB-VEH-MODEL (C-VEH-SUB).
049180     MOVE VM-VEHICLE-YEAR     TO TB-VEH-YEAR (C-VEH-SUB).
049190     MOVE VM-FUEL-TYPE        TO TB-VEH-FUEL-TYPE (C-VEH-SUB).
049200     MOVE VM-CURRENT-MILEAGE  TO TB-VEH-MILEAGE (C-VEH-SUB).
049210     MOVE VM-STATUS           TO TB-VEH-STATUS (C-VEH-SUB).
049220     MOVE VM-COLOR            TO TB-VEH-COLOR (C-VEH-SUB).
049230     MOVE VM-VIN              TO TB-VEH-VIN (C-VEH-SUB).
049240* ZERO EVERY RUNNING ACCUMULATOR FOR THE NEW VEHICLE -- THESE
049250* BUILD UP AS THE DAY'S TRANSACTIONS ARE APPLIED BELOW.
049260     MOVE ZERO TO TB-VEH-TOTAL-MILEAGE (C-VEH-SUB)
049270                  TB-VEH-BUS-MILEAGE (C-VEH-SUB)
049280                  TB-VEH-PERS-MILEAGE (C-VEH-SUB)
049290                  TB-VEH-MAINT-MILEAGE (C-VEH-SUB)
049300                  TB-VEH-TRIP-CTR (C-VEH-SUB)
049310                  TB-VEH-FUEL-QTY (C-VEH-SUB)
049320                  TB-VEH-FUEL-COST (C-VEH-SUB)
049330                  TB-VEH-CPL-SUM (C-VEH-SUB)
049340                  TB-VEH-CPL-CTR (C-VEH-SUB)
049350                  TB-VEH-EFF-SUM (C-VEH-SUB)
049360                  TB-VEH-EFF-CTR (C-VEH-SUB)
049370                  TB-VEH-MAINT-COST (C-VEH-SUB)
049380                  TB-VEH-MAINT-CTR (C-VEH-SUB).

049390* FLEET-WIDE STATUS BREAKDOWN FOR THE GRAND-TOTAL LINE.
049400     EVALUATE TRUE
049410         WHEN VM-OPERATIONAL
049420             ADD 1 TO C-STAT-ACTIVE-CTR
049430         WHEN VM-IN-MAINTENANCE
049440             ADD 1 TO C-STAT-MAINT-CTR
049450         WHEN VM-RETIRED
049460             ADD 1 TO C-STAT-RETIRED-CTR
049470         WHEN VM-STATUS = 'OUT_OF_SERVICE      '
049480             ADD 1 TO C-STAT-OOS-CTR
049490         WHEN VM-STATUS = 'PENDING_REGISTRATION'
049500             ADD 1 TO C-STAT-PEND-CTR
049510     END-EVALUATE.

049520* FLEET-WIDE NEEDS-MAINTENANCE COUNT -- SAME TEST 5100 USES
049530* PER VEHICLE ON THE DETAIL LINE.
049540     IF VM-IN-MAINTENANCE OR VM-CURRENT-MILEAGE > 100000
049550         ADD 1 TO C-NEEDS-MAINT-CTR
049560     END-IF.


049570 2000-PROCESS-FUEL.
049580*-----------------------------------------------------------------
049590* FUEL TRANSACTION LOOP.
049600*
049610* ONE FUEL-TRANS RECORD AT A TIME.  THE VEHICLE LOOKUP RUNS
049620* BEFORE VALIDATION BECAUSE 2100-VALIDATE-FUEL NEEDS TO KNOW
049630* WHETHER THE VEHICLE-ID MATCHED BEFORE IT CAN EDIT THE REST OF
049640* THE RECORD AGAINST THAT VEHICLE'S TABLE ENTRY.
049650*-----------------------------------------------------------------
049660     MOVE FF-VEHICLE-ID TO VEHICLE-KEY-PARM.
049670     PERFORM 8100-FIND-VEHICLE.
049680     PERFORM 2100-VALIDATE-FUEL THRU 2100-EXIT.
049690* REJECTED -- LOG IT, NOTHING IS ACCUMULATED.
049700     IF FUEL-ERR-SWITCH = 'YES'
049710         MOVE 'FUEL ' TO O-ERR-SOURCE
049720         MOVE FF-VEHICLE-ID TO O-ERR-VEH-ID
049730         MOVE C-ERR-REASON TO O-ERR-REASON
049740         PERFORM 9930-WRITE-ERROR-LINE
049750         ADD 1 TO C-FUEL-REJ-CTR
049760     ELSE
049770         PERFORM 2200-CALC-FUEL
049780         ADD 1 TO C-FUEL-ACC-CTR
049790     END-IF
049800     PERFORM 9020-READ-FUEL.


049810 2100-VALIDATE-FUEL.
049820*-----------------------------------------------------------------
049830* FUEL TRANSACTION EDITS.
049840*
049850* VEHICLE-FOUND, QUANTITY, COST, FUEL TYPE, MILEAGE, PLATE AND
049860* DATE EDITS, EACH SHORT-CIRCUITED TO 2100-EXIT ON FAILURE THE
049870* SAME AS 1150.  THE EFFICIENCY CHECK RUNS LAST BECAUSE IT
049880* NEEDS FF-CURR-MILEAGE TO HAVE ALREADY PASSED THE NUMERIC
049890* EDIT ABOVE IT -- AN EFFICIENCY READING OUTSIDE 0.10 TO 50.00
049900* KM/L REJECTS THE WHOLE TRANSACTION RIGHT HERE, NOT JUST THE
049910* AVERAGE, SO IT NEVER REACHES 2200-CALC-FUEL OR COUNTS AS
049920* ACCEPTED.
049930*-----------------------------------------------------------------
049940     MOVE 'NO' TO FUEL-ERR-SWITCH.
049950     MOVE 'NO' TO EFF-KNOWN-SWITCH.
049960     MOVE ZERO TO C-DISTANCE C-EFFICIENCY.

049970     IF VEH-FOUND-SWITCH = 'NO'
049980         MOVE 'VEHICLE NOT FOUND.' TO C-ERR-REASON
049990         MOVE 'YES' TO FUEL-ERR-SWITCH
050000         GO TO 2100-EXIT
050010     END-IF.

050020     IF FF-QUANTITY NOT > ZERO
050030         MOVE 'FUEL QUANTITY MUST BE POSITIVE.' TO C-ERR-REASON
050040         MOVE 'YES' TO FUEL-ERR-SWITCH
050050         GO TO 2100-EXIT
050060     END-IF.

050070     IF FF-TOTAL-COST NOT NUMERIC
050080         MOVE 'FUEL COST MUST BE NUMERIC.' TO C-ERR-REASON
050090         MOVE 'YES' TO FUEL-ERR-SWITCH
050100         GO TO 2100-EXIT
050110     END-IF.

050120* FUEL TYPE MUST BE ONE OF THE SIX SPEC CODES -- SAME 88-LEVEL
050130* IDEA AS THE VEHICLE MASTER'S FUEL-TYPE EDIT IN 1150.
050140     IF NOT FF-VALID-FUEL-TYPE
050150         MOVE 'INVALID FUEL TYPE.' TO C-ERR-REASON
050160         MOVE 'YES' TO FUEL-ERR-SWITCH
050170         GO TO 2100-EXIT
050180     END-IF.

050190     IF FF-CURR-MILEAGE NOT NUMERIC
050200         MOVE 'FUEL MILEAGE MUST BE NUMERIC.' TO C-ERR-REASON
050210         MOVE 'YES' TO FUEL-ERR-SWITCH
050220         GO TO 2100-EXIT
050230     END-IF.

050240     IF FF-VEHICLE-PLATE = SPACES
050250         MOVE 'FUEL PLATE REQUIRED.' TO C-ERR-REASON
050260         MOVE 'YES' TO FUEL-ERR-SWITCH
050270         GO TO 2100-EXIT
050280     END-IF.

050290     IF FF-DATE-NUMERIC = ZERO
050300            OR FF-DATE-NUMERIC > RUN-DATE-NUMERIC
050310         MOVE 'FUEL DATE INVALID.' TO C-ERR-REASON
050320         MOVE 'YES' TO FUEL-ERR-SWITCH
050330         GO TO 2100-EXIT
050340     END-IF.

050350* EFFICIENCY CAN ONLY BE COMPUTED WHEN A PRIOR MILEAGE READING
050360* EXISTS AND THIS FILL-UP'S MILEAGE EXCEEDS IT.  OTHERWISE
050370* EFF-KNOWN-SWITCH STAYS 'NO' AND THE FILL-UP IS STILL
050380* ACCEPTED, JUST WITHOUT AN EFFICIENCY READING.
050390     IF FF-PREV-MILEAGE > ZERO
050400            AND FF-CURR-MILEAGE > FF-PREV-MILEAGE
050410         SUBTRACT FF-PREV-MILEAGE FROM FF-CURR-MILEAGE
050420             GIVING C-DISTANCE
050430         COMPUTE C-EFFICIENCY ROUNDED =
050440             C-DISTANCE / FF-QUANTITY
050450* OUT-OF-RANGE EFFICIENCY REJECTS THE WHOLE TRANSACTION, THE
050460* SAME AS ANY OTHER FUEL EDIT ABOVE -- IT DOES NOT JUST GET
050470* EXCLUDED FROM THE AVERAGE.
050480         IF C-EFFICIENCY < 0.10 OR C-EFFICIENCY > 50.00
050490             MOVE 'FUEL EFFICIENCY OUT OF RANGE.' TO C-ERR-REASON
050500             MOVE 'YES' TO FUEL-ERR-SWITCH
050510             GO TO 2100-EXIT
050520         ELSE
050530             MOVE 'YES' TO EFF-KNOWN-SWITCH
050540         END-IF
050550     END-IF.

050560     MOVE 'NO' TO FUEL-ERR-SWITCH.

050570 2100-EXIT.
050580     EXIT.


050590 2200-CALC-FUEL.
050600*-----------------------------------------------------------------
050610* FUEL COST/LITRE AND PER-VEHICLE ACCUMULATION.
050620*
050630* COST PER LITRE IS CARRIED FORWARD INTO THE VEHICLE TABLE'S
050640* CPL-SUM/CPL-CTR PAIR SO 5100-REPORT-DETAIL CAN AVERAGE IT ONTO
050650* THE STATISTICS RECORD, THE SAME PATTERN AS THE EFFICIENCY
050660* SUM/COUNT BELOW.  FUEL QTY/COST AND COST-PER-LITRE ACCUMULATE
050670* REGARDLESS OF WHETHER EFFICIENCY COULD BE COMPUTED THIS TIME;
050680* THE EFFICIENCY SUM/COUNT AND THE GOOD/POOR CLASSIFICATION ONLY
050690* ACCUMULATE WHEN 2100 SET EFF-KNOWN-SWITCH, I.E. WHEN THERE WAS
050700* A PRIOR MILEAGE READING TO COMPUTE A DISTANCE FROM.
050710*-----------------------------------------------------------------
050720     IF FF-QUANTITY > ZERO
050730         COMPUTE C-COST-PER-LITRE ROUNDED =
050740             FF-TOTAL-COST / FF-QUANTITY
050750         ADD C-COST-PER-LITRE TO TB-VEH-CPL-SUM (C-FOUND-SUB)
050760         ADD 1 TO TB-VEH-CPL-CTR (C-FOUND-SUB)
050770     ELSE
050780         MOVE ZERO TO C-COST-PER-LITRE
050790     END-IF.

050800     ADD FF-QUANTITY TO TB-VEH-FUEL-QTY (C-FOUND-SUB).
050810     ADD FF-TOTAL-COST TO TB-VEH-FUEL-COST (C-FOUND-SUB).

050820     IF EFF-KNOWN-SWITCH = 'YES'
050830         ADD C-EFFICIENCY TO TB-VEH-EFF-SUM (C-FOUND-SUB)
050840         ADD 1 TO TB-VEH-EFF-CTR (C-FOUND-SUB)
050850         PERFORM 2250-CLASSIFY-EFFICIENCY
050860     END-IF.

050870     IF FF-CURR-MILEAGE > TB-VEH-MILEAGE (C-FOUND-SUB)
050880         MOVE FF-CURR-MILEAGE TO TB-VEH-MILEAGE (C-FOUND-SUB)
050890     END-IF.


050900 2250-CLASSIFY-EFFICIENCY.
050910*-----------------------------------------------------------------
050920* FUEL EFFICIENCY GOOD/POOR CLASSIFICATION.
050930*
050940* SPEC CLASSIFIES >= 10.00 KM/L AS GOOD AND < 5.00 KM/L AS
050950* POOR; ANYTHING IN BETWEEN IS NEITHER AND IS LEFT UNCOUNTED.
050960* THESE ARE PER-VEHICLE, PER-FILL-UP TALLIES -- THEY FEED THE
050970* ST-EFF-GOOD-COUNT/ST-EFF-POOR-COUNT FIELDS ON THE STATS
050980* RECORD AND THE O-EFF-CLASS LETTER ON THE DETAIL LINE.
050990*-----------------------------------------------------------------
051000     IF C-EFFICIENCY >= 10.00
051010         ADD 1 TO TB-VEH-EFF-GOOD-CTR (C-FOUND-SUB)
051020     ELSE
051030         IF C-EFFICIENCY < 5.00
051040             ADD 1 TO TB-VEH-EFF-POOR-CTR (C-FOUND-SUB)
051050         END-IF
051060     END-IF.


051070 3000-PROCESS-TRIPS.
051080*-----------------------------------------------------------------
051090* MILEAGE (TRIP) TRANSACTION LOOP.
051100*
051110* ONE TRIP-TRANS RECORD AT A TIME, SAME VEHICLE-LOOKUP-THEN-
051120* VALIDATE SHAPE AS THE FUEL LOOP ABOVE.
051130*-----------------------------------------------------------------
051140     MOVE FT-VEHICLE-ID TO VEHICLE-KEY-PARM.
051150     PERFORM 8100-FIND-VEHICLE.
051160     PERFORM 3100-VALIDATE-TRIP THRU 3100-EXIT.
051170     IF TRIP-ERR-SWITCH = 'YES'
051180         MOVE 'TRIP ' TO O-ERR-SOURCE
051190         MOVE FT-VEHICLE-ID TO O-ERR-VEH-ID
051200         MOVE C-ERR-REASON TO O-ERR-REASON
051210         PERFORM 9930-WRITE-ERROR-LINE
051220         ADD 1 TO C-TRIP-REJ-CTR
051230     ELSE
051240         PERFORM 3200-CALC-TRIP
051250         ADD 1 TO C-TRIP-ACC-CTR
051260     END-IF
051270     PERFORM 9030-READ-TRIP.


051280 3100-VALIDATE-TRIP.
051290*-----------------------------------------------------------------
051300* TRIP EDITS.
051310*
051320* VEHICLE-FOUND, ODOMETER-NUMERIC (BOTH READINGS), END-EXCEEDS-
051330* START, TRIP PURPOSE, AND DATE.  FT-VALID-PURPOSE IS THE
051340* 88-LEVEL IN CBLFLTRP.CPY COVERING THE SPEC'S ALLOWED PURPOSE
051350* CODES (BUSINESS/PERSONAL/MAINTENANCE).
051360*-----------------------------------------------------------------
051370     MOVE 'NO' TO TRIP-ERR-SWITCH.

051380     IF VEH-FOUND-SWITCH = 'NO'
051390         MOVE 'VEHICLE NOT FOUND.' TO C-ERR-REASON
051400         MOVE 'YES' TO TRIP-ERR-SWITCH
051410         GO TO 3100-EXIT
051420     END-IF.

051430     IF FT-START-ODOMETER NOT NUMERIC
051440         MOVE 'START ODOMETER MUST BE NUMERIC.' TO C-ERR-REASON
051450         MOVE 'YES' TO TRIP-ERR-SWITCH
051460         GO TO 3100-EXIT
051470     END-IF.

051480     IF FT-END-ODOMETER NOT NUMERIC
051490         MOVE 'END ODOMETER MUST BE NUMERIC.' TO C-ERR-REASON
051500         MOVE 'YES' TO TRIP-ERR-SWITCH
051510         GO TO 3100-EXIT
051520     END-IF.

051530     IF FT-END-ODOMETER NOT > FT-START-ODOMETER
051540         MOVE 'END ODOMETER MUST EXCEED START.' TO C-ERR-REASON
051550         MOVE 'YES' TO TRIP-ERR-SWITCH
051560         GO TO 3100-EXIT
051570     END-IF.

051580     IF NOT FT-VALID-PURPOSE
051590         MOVE 'INVALID TRIP PURPOSE.' TO C-ERR-REASON
051600         MOVE 'YES' TO TRIP-ERR-SWITCH
051610         GO TO 3100-EXIT
051620     END-IF.

051630     IF FT-DATE-NUMERIC = ZERO
051640            OR FT-DATE-NUMERIC > RUN-DATE-NUMERIC
051650         MOVE 'TRIP DATE INVALID.' TO C-ERR-REASON
051660         MOVE 'YES' TO TRIP-ERR-SWITCH
051670         GO TO 3100-EXIT
051680     END-IF.

051690     MOVE 'NO' TO TRIP-ERR-SWITCH.

051700 3100-EXIT.
051710     EXIT.


051720 3200-CALC-TRIP.
051730*-----------------------------------------------------------------
051740* TRIP DISTANCE AND MILEAGE-BUCKET ACCUMULATION.
051750*
051760* DISTANCE IS END MINUS START ODOMETER.  IT ALWAYS ADDS TO THE
051770* VEHICLE'S TOTAL MILEAGE AND TRIP COUNT, AND ADDS AGAIN TO
051780* EXACTLY ONE OF THE PERSONAL/BUSINESS BUCKETS (PERSONAL IF
051790* FT-PERSONAL-PURP, BUSINESS OTHERWISE) PLUS THE MAINTENANCE
051800* BUCKET WHEN THE PURPOSE IS A MAINTENANCE TRIP -- A
051810* MAINTENANCE TRIP IS BOTH A BUSINESS MILE AND A MAINTENANCE
051820* MILE, IT IS NOT EXCLUSIVE OF THE OTHER TWO.  THE VEHICLE'S
051830* CURRENT MILEAGE IS ADVANCED WHEN THIS TRIP'S ENDING ODOMETER
051840* READS HIGHER THAN WHAT THE TABLE HOLDS.
051850*-----------------------------------------------------------------
051860     SUBTRACT FT-START-ODOMETER FROM FT-END-ODOMETER
051870         GIVING C-DISTANCE.

051880     ADD C-DISTANCE TO TB-VEH-TOTAL-MILEAGE (C-FOUND-SUB).
051890     ADD 1 TO TB-VEH-TRIP-CTR (C-FOUND-SUB).

051900     IF FT-PERSONAL-PURP
051910         ADD C-DISTANCE TO TB-VEH-PERS-MILEAGE (C-FOUND-SUB)
051920     ELSE
051930         ADD C-DISTANCE TO TB-VEH-BUS-MILEAGE (C-FOUND-SUB)
051940     END-IF.

051950     IF FT-MAINT-PURP
051960         ADD C-DISTANCE TO TB-VEH-MAINT-MILEAGE (C-FOUND-SUB)
051970     END-IF.

051980     IF FT-END-ODOMETER > TB-VEH-MILEAGE (C-FOUND-SUB)
051990         MOVE FT-END-ODOMETER TO TB-VEH-MILEAGE (C-FOUND-SUB)
052000     END-IF.


052010 4000-PROCESS-MAINT.
052020*-----------------------------------------------------------------
052030* MAINTENANCE TRANSACTION LOOP.
052040*
052050* ONE MAINT-TRANS RECORD AT A TIME, SAME SHAPE AS THE OTHER TWO
052060* TRANSACTION LOOPS ABOVE.
052070*-----------------------------------------------------------------
052080     MOVE FM-VEHICLE-ID TO VEHICLE-KEY-PARM.
052090     PERFORM 8100-FIND-VEHICLE.
052100     PERFORM 4100-VALIDATE-MAINT THRU 4100-EXIT.
052110     IF MAINT-ERR-SWITCH = 'YES'
052120         MOVE 'MAINT' TO O-ERR-SOURCE
052130         MOVE FM-VEHICLE-ID TO O-ERR-VEH-ID
052140         MOVE C-ERR-REASON TO O-ERR-REASON
052150         PERFORM 9930-WRITE-ERROR-LINE
052160         ADD 1 TO C-MAINT-REJ-CTR
052170     ELSE
052180         PERFORM 4200-CALC-MAINT
052190         ADD 1 TO C-MAINT-ACC-CTR
052200     END-IF
052210     PERFORM 9040-READ-MAINT.


052220 4100-VALIDATE-MAINT.
052230*-----------------------------------------------------------------
052240* MAINTENANCE EDITS.
052250*
052260* VEHICLE-FOUND, MAINTENANCE TYPE PRESENT, MILEAGE NUMERIC, AND
052270* DATE.  NOTE THERE IS NO EDIT ON FM-STATUS HERE -- WHETHER THE
052280* WORK IS SCHEDULED/COMPLETED/OVERDUE IS A BUSINESS
052290* CLASSIFICATION MADE DOWNSTREAM IN 4200, NOT AN INPUT EDIT.
052300*-----------------------------------------------------------------
052310     MOVE 'NO' TO MAINT-ERR-SWITCH.

052320     IF VEH-FOUND-SWITCH = 'NO'
052330         MOVE 'VEHICLE NOT FOUND.' TO C-ERR-REASON
052340         MOVE 'YES' TO MAINT-ERR-SWITCH
052350         GO TO 4100-EXIT
052360     END-IF.

052370     IF FM-TYPE = SPACES
052380         MOVE 'MAINTENANCE TYPE REQUIRED.' TO C-ERR-REASON
052390         MOVE 'YES' TO MAINT-ERR-SWITCH
052400         GO TO 4100-EXIT
052410     END-IF.

052420     IF FM-MILEAGE NOT NUMERIC
052430         MOVE 'MAINT MILEAGE MUST BE NUMERIC.' TO C-ERR-REASON
052440         MOVE 'YES' TO MAINT-ERR-SWITCH
052450         GO TO 4100-EXIT
052460     END-IF.

052470     IF FM-DATE-NUMERIC = ZERO
052480            OR FM-DATE-NUMERIC > RUN-DATE-NUMERIC
052490         MOVE 'MAINT DATE INVALID.' TO C-ERR-REASON
052500         MOVE 'YES' TO MAINT-ERR-SWITCH
052510         GO TO 4100-EXIT
052520     END-IF.

052530     MOVE 'NO' TO MAINT-ERR-SWITCH.

052540 4100-EXIT.
052550     EXIT.


052560 4200-CALC-MAINT.
052570*-----------------------------------------------------------------
052580* MAINTENANCE COST, OVERDUE AND DUE-SOON DETERMINATION.
052590*
052600* COMPLETED WORK ADDS ITS COST AND A UNIT TO THE VEHICLE'S
052610* MAINTENANCE ACCUMULATORS.  FOR WORK THAT IS NOT YET
052620* SCHEDULED/COMPLETED, THE NEXT-DUE DATE (IF GIVEN) IS PACKED
052630* INTO A 30/360 DAY COUNT VIA 8200-DATE-TO-DAYS AND COMPARED
052640* AGAINST TODAY'S RUN-DAYS -- PAST DUE IS OVERDUE, WITHIN 30
052650* DAYS IS DUE-SOON.  THE NEXT-DUE MILEAGE (IF GIVEN) GETS THE
052660* SAME TREATMENT USING A 1000-MILE DUE-SOON WINDOW INSTEAD OF A
052670* DATE WINDOW.  EITHER TEST CAN SET OVERDUE OR DUE-SOON;
052680* OVERDUE WINS IF BOTH WOULD OTHERWISE APPLY.  THE TWO
052690* SWITCHES ROLL UP INTO THE FLEET-WIDE C-OVERDUE-CTR/
052700* C-DUE-SOON-CTR GRAND TOTALS.
052710*-----------------------------------------------------------------
052720     MOVE 'NO' TO OVERDUE-SWITCH.
052730     MOVE 'NO' TO DUE-SOON-SWITCH.

052740     IF FM-IS-COMPLETED
052750         ADD FM-COST TO TB-VEH-MAINT-COST (C-FOUND-SUB)
052760         ADD 1 TO TB-VEH-MAINT-CTR (C-FOUND-SUB)
052770     END-IF.

052780     IF NOT FM-IS-SCHEDULED
052790* NEXT-DUE DATE TEST.
052800         IF FM-NEXT-DATE-NUMERIC > ZERO
052810             MOVE FM-NEXT-DATE-YYYY TO DC-YEAR
052820             MOVE FM-NEXT-DATE-MM TO DC-MONTH
052830             MOVE FM-NEXT-DATE-DD TO DC-DAY
052840             PERFORM 8200-DATE-TO-DAYS
052850             MOVE DC-DAYS TO C-NEXT-DUE-DAYS

052860             IF C-NEXT-DUE-DAYS < C-RUN-DAYS
052870                 MOVE 'YES' TO OVERDUE-SWITCH
052880             ELSE
052890                 IF C-RUN-DAYS NOT < C-NEXT-DUE-DAYS - 30
052900                     MOVE 'YES' TO DUE-SOON-SWITCH
052910                 END-IF
052920             END-IF
052930         END-IF

052940* NEXT-DUE MILEAGE TEST -- 1000-MILE DUE-SOON WINDOW.
052950         IF FM-NEXT-MILEAGE > ZERO
052960             IF TB-VEH-MILEAGE (C-FOUND-SUB) NOT < FM-NEXT-MILEAGE
052970                 MOVE 'YES' TO OVERDUE-SWITCH
052980             ELSE
052990                 IF FM-NEXT-MILEAGE > 1000
053000                     COMPUTE C-NEXT-MILE-LIMIT =
053010                         FM-NEXT-MILEAGE - 1000
053020                     IF TB-VEH-MILEAGE (C-FOUND-SUB)
053030                             NOT < C-NEXT-MILE-LIMIT
053040                         MOVE 'YES' TO DUE-SOON-SWITCH
053050                     END-IF
053060                 END-IF
053070             END-IF
053080         END-IF

053090* ROLL UP INTO THE FLEET-WIDE OVERDUE/DUE-SOON GRAND TOTALS.
053100         IF OVERDUE-SWITCH = 'YES'
053110             ADD 1 TO C-OVERDUE-CTR
053120         ELSE
053130             IF DUE-SOON-SWITCH = 'YES'
053140                 ADD 1 TO C-DUE-SOON-CTR
053150             END-IF
053160         END-IF
053170     END-IF.


053180 5000-REPORT.
053190*-----------------------------------------------------------------
053200* REPORT DRIVER.
053210*
053220* WALKS THE IN-MEMORY VEHICLE-TABLE ONE ENTRY AT A TIME,
053230* PRINTING A DETAIL LINE AND WRITING A STATS RECORD FOR EACH,
053240* THEN THE GRAND-TOTAL LINES AND THE ERROR-LISTING GRAND TOTAL.
053250* RUNS AFTER ALL FOUR INPUT FILES HAVE BEEN FULLY APPLIED, SO
053260* EVERY ACCUMULATOR IN THE TABLE IS FINAL BY THE TIME THIS
053270* PERFORM STARTS.
053280*-----------------------------------------------------------------
053290     PERFORM 5100-REPORT-DETAIL
053300         VARYING C-VEH-SUB FROM 1 BY 1
053310         UNTIL C-VEH-SUB > C-VEH-COUNT.
053320     PERFORM 5200-REPORT-GRANDTOTAL.
053330     PERFORM 5290-ERROR-TOTAL.


053340 5100-REPORT-DETAIL.
053350*-----------------------------------------------------------------
053360* PER-VEHICLE DETAIL LINE AND STATS RECORD.
053370*
053380* AVERAGE EFFICIENCY IS THE RUNNING SUM DIVIDED BY THE RUNNING
053390* COUNT OF FILL-UPS THAT HAD A KNOWN EFFICIENCY; VEHICLES WITH
053400* NO SUCH FILL-UP SHOW A ZERO AVERAGE RATHER THAN DIVIDE BY
053410* ZERO.  AVERAGE COST PER LITRE IS AVERAGED THE SAME WAY FROM
053420* THE CPL-SUM/CPL-CTR PAIR 2200 BUILDS UP -- IT GOES TO THE
053430* STATS RECORD ONLY, THERE IS NO ROOM LEFT ON THE PRINTED
053440* DETAIL LINE FOR IT.  THE GOOD/POOR EFFICIENCY CLASS FOR THE
053450* DETAIL LINE
053460* COMPARES THE TWO FLEET-WIDE PER-VEHICLE COUNTERS BUILT UP BY
053470* 2250 -- WHICHEVER COUNT IS HIGHER WINS, A TIE (INCLUDING A
053480* TIE OF ZERO) PRINTS BLANK.  NEEDS-MAINT IS SET 'YES' WHEN THE
053490* VEHICLE IS IN MAINTENANCE STATUS OR HAS CROSSED 100,000
053500* MILES -- THE SAME TEST 1170 USES FOR THE FLEET-WIDE NEEDS-
053510* MAINT GRAND TOTAL.
053520*-----------------------------------------------------------------
053530     IF TB-VEH-EFF-CTR (C-VEH-SUB) > ZERO
053540         COMPUTE C-AVG-EFFICIENCY ROUNDED =
053550             TB-VEH-EFF-SUM (C-VEH-SUB) /
053560                 TB-VEH-EFF-CTR (C-VEH-SUB)
053570     ELSE
053580         MOVE ZERO TO C-AVG-EFFICIENCY
053590     END-IF.

053600     IF TB-VEH-CPL-CTR (C-VEH-SUB) > ZERO
053610         COMPUTE C-AVG-COST-PER-LITRE ROUNDED =
053620             TB-VEH-CPL-SUM (C-VEH-SUB) /
053630                 TB-VEH-CPL-CTR (C-VEH-SUB)
053640     ELSE
053650         MOVE ZERO TO C-AVG-COST-PER-LITRE
053660     END-IF.

053670     PERFORM 5110-CONVERT-AVG-EFF.

053680* GOOD/POOR EFFICIENCY LETTER FOR THE DETAIL LINE.
053690     IF TB-VEH-EFF-GOOD-CTR (C-VEH-SUB) >
053700            TB-VEH-EFF-POOR-CTR (C-VEH-SUB)
053710         MOVE 'G' TO O-EFF-CLASS
053720     ELSE
053730         IF TB-VEH-EFF-POOR-CTR (C-VEH-SUB) >
053740                TB-VEH-EFF-GOOD-CTR (C-VEH-SUB)
053750             MOVE 'P' TO O-EFF-CLASS
053760         ELSE
053770             MOVE SPACE TO O-EFF-CLASS
053780         END-IF
053790     END-IF.

053800     MOVE 'NO ' TO O-NEEDS-MAINT.
053810     IF TB-VEH-STATUS (C-VEH-SUB) = 'MAINTENANCE         '
053820            OR TB-VEH-MILEAGE (C-VEH-SUB) > 100000
053830         MOVE 'YES' TO O-NEEDS-MAINT
053840     END-IF.

053850     PERFORM 5300-WRITE-STATS-RECORD.

053860     MOVE TB-VEH-ID (C-VEH-SUB)       TO O-VEH-ID.
053870     MOVE TB-VEH-PLATE (C-VEH-SUB)    TO O-VEH-PLATE.
053880     MOVE TB-VEH-STATUS (C-VEH-SUB)   TO O-VEH-STATUS.
053890     MOVE TB-VEH-MILEAGE (C-VEH-SUB)      TO O-CURR-MILEAGE.
053900     MOVE TB-VEH-TOTAL-MILEAGE (C-VEH-SUB) TO O-TOTAL-MILEAGE.
053910     MOVE TB-VEH-BUS-MILEAGE (C-VEH-SUB)   TO O-BUS-MILEAGE.
053920     MOVE TB-VEH-PERS-MILEAGE (C-VEH-SUB)  TO O-PERS-MILEAGE.
053930     MOVE TB-VEH-FUEL-QTY (C-VEH-SUB)      TO O-FUEL-QTY.
053940     MOVE TB-VEH-FUEL-COST (C-VEH-SUB)     TO O-FUEL-COST.
053950     MOVE C-AVG-EFFICIENCY                 TO O-AVG-EFF.
053960     MOVE TB-VEH-MAINT-COST (C-VEH-SUB)    TO O-MAINT-COST.

053970     WRITE PRTLINE
053980         FROM DETAIL-LINE
053990             AFTER ADVANCING 2 LINES
054000                 AT EOP
054010                     PERFORM 9900-RPT-HEADING.

054020     ADD TB-VEH-TOTAL-MILEAGE (C-VEH-SUB) TO GT-TOTAL-MILEAGE.
054030     ADD TB-VEH-FUEL-QTY (C-VEH-SUB) TO GT-FUEL-QTY.
054040     ADD TB-VEH-FUEL-COST (C-VEH-SUB) TO GT-FUEL-COST.
054050     ADD TB-VEH-MAINT-COST (C-VEH-SUB) TO GT-MAINT-COST.


054060 5110-CONVERT-AVG-EFF.
054070*-----------------------------------------------------------------
054080* AVERAGE EFFICIENCY UNIT CONVERSION.
054090*
054100* KM/L TO MILES-PER-GALLON IS A STRAIGHT MULTIPLY BY THE
054110* C-MPG-FACTOR CONSTANT (2.352); KM/L TO LITRES-PER-100KM IS
054120* THE RECIPROCAL SCALED BY 100 -- BOTH ARE SIMPLY DIFFERENT
054130* WAYS OF EXPRESSING THE SAME FUEL-EFFICIENCY FIGURE FOR
054140* READERS USED TO A DIFFERENT UNIT.  GUARDED AGAINST A ZERO
054150* AVERAGE (VEHICLE HAD NO FILL-UP WITH A KNOWN EFFICIENCY) SO
054160* THE DIVIDE IN THE L/100KM LEG NEVER RUNS AGAINST ZERO.
054170*-----------------------------------------------------------------
054180     IF C-AVG-EFFICIENCY > ZERO
054190         COMPUTE C-AVG-EFF-MPG ROUNDED =
054200             C-AVG-EFFICIENCY * C-MPG-FACTOR
054210         COMPUTE C-AVG-EFF-L100KM ROUNDED =
054220             100 / C-AVG-EFFICIENCY
054230     ELSE
054240         MOVE ZERO TO C-AVG-EFF-MPG C-AVG-EFF-L100KM
054250     END-IF.

054260 5200-REPORT-GRANDTOTAL.
054270*-----------------------------------------------------------------
054280* REPORT GRAND TOTALS.
054290*
054300* FLEET-WIDE MILEAGE/FUEL/MAINTENANCE COST TOTALS, THE VEHICLE
054310* STATUS BREAKDOWN, THE NEEDS-MAINTENANCE COUNT, THE OVERDUE/
054320* DUE-SOON MAINTENANCE COUNT, AND FINALLY THE ACCEPTED/
054330* REJECTED TRANSACTION COUNT FOR EACH OF THE FOUR INPUT FILES.
054340* THE GT-TRANS-COUNT-LINE GROUP IS REUSED FOUR TIMES (ONCE PER
054350* FILE) RATHER THAN GIVEN FOUR SEPARATE PRINT-LINE LAYOUTS.
054360*-----------------------------------------------------------------
054370     WRITE PRTLINE
054380         FROM GRANDTOTAL-TITLE-LINE
054390             AFTER ADVANCING 3 LINES.

054400     MOVE GT-TOTAL-MILEAGE TO O-GT-MILEAGE.
054410     WRITE PRTLINE FROM GT-MILEAGE-LINE AFTER ADVANCING 2 LINES.

054420     MOVE GT-FUEL-COST TO O-GT-FUEL-COST.
054430     WRITE PRTLINE FROM GT-FUEL-LINE AFTER ADVANCING 2 LINES.

054440     MOVE GT-MAINT-COST TO O-GT-MAINT-COST.
054450     WRITE PRTLINE FROM GT-MAINT-LINE AFTER ADVANCING 2 LINES.

054460     MOVE C-STAT-ACTIVE-CTR TO O-GT-ACTIVE.
054470     MOVE C-STAT-MAINT-CTR TO O-GT-MAINT.
054480     MOVE C-STAT-OOS-CTR TO O-GT-OOS.
054490     MOVE C-STAT-RETIRED-CTR TO O-GT-RETIRED.
054500     MOVE C-STAT-PEND-CTR TO O-GT-PENDING.
054510     WRITE PRTLINE FROM GT-STATUS-LINE AFTER ADVANCING 2 LINES.

054520     MOVE C-NEEDS-MAINT-CTR TO O-GT-NEEDS-MAINT.
054530     WRITE PRTLINE
054540         FROM GT-NEEDS-MAINT-LINE AFTER ADVANCING 2 LINES.

054550     MOVE C-OVERDUE-CTR TO O-GT-OVERDUE.
054560     MOVE C-DUE-SOON-CTR TO O-GT-DUE-SOON.
054570     WRITE PRTLINE
054580         FROM GT-MAINT-STATUS-LINE AFTER ADVANCING 2 LINES.

054590* FOUR TRANSACTION-COUNT LINES, ONE PER INPUT FILE.
054600     MOVE 'VEHICLES  ' TO O-GT-FILE-NAME.
054610     MOVE C-VEH-ACC-CTR TO O-GT-ACC-CTR.
054620     MOVE C-VEH-REJ-CTR TO O-GT-REJ-CTR.
054630     WRITE PRTLINE
054640         FROM GT-TRANS-COUNT-LINE AFTER ADVANCING 2 LINES.

054650     MOVE 'FUEL      ' TO O-GT-FILE-NAME.
054660     MOVE C-FUEL-ACC-CTR TO O-GT-ACC-CTR.
054670     MOVE C-FUEL-REJ-CTR TO O-GT-REJ-CTR.
054680     WRITE PRTLINE
054690         FROM GT-TRANS-COUNT-LINE AFTER ADVANCING 1 LINE.

054700     MOVE 'TRIPS     ' TO O-GT-FILE-NAME.
054710     MOVE C-TRIP-ACC-CTR TO O-GT-ACC-CTR.
054720     MOVE C-TRIP-REJ-CTR TO O-GT-REJ-CTR.
054730     WRITE PRTLINE
054740         FROM GT-TRANS-COUNT-LINE AFTER ADVANCING 1 LINE.

054750     MOVE 'MAINT     ' TO O-GT-FILE-NAME.
054760     MOVE C-MAINT-ACC-CTR TO O-GT-ACC-CTR.
054770     MOVE C-MAINT-REJ-CTR TO O-GT-REJ-CTR.
054780     WRITE PRTLINE
054790         FROM GT-TRANS-COUNT-LINE AFTER ADVANCING 1 LINE.


054800 5290-ERROR-TOTAL.
054810*-----------------------------------------------------------------
054820* ERROR LISTING GRAND TOTAL.
054830*
054840* PRINTS THE COUNT OF ALL REJECTED RECORDS ACROSS ALL FOUR
054850* INPUT FILES AT THE FOOT OF THE ERROR LISTING.
054860*-----------------------------------------------------------------
054870     MOVE C-ERR-CTR TO O-ERR-TOTAL.
054880     WRITE PRTLINE-ERR
054890         FROM ERROR-TOTAL-LINE AFTER ADVANCING 3 LINES.


054900 5300-WRITE-STATS-RECORD.
054910*-----------------------------------------------------------------
054920* PER-VEHICLE STATISTICS RECORD.
054930*
054940* ONE VEHICLE-STATS RECORD PER VEHICLE-TABLE ENTRY, WRITTEN IN
054950* VEHICLE-MASTER (ASCENDING VEHICLE-ID) ORDER SINCE THE TABLE
054960* ITSELF WAS LOADED IN THAT ORDER.  CARRIES THE SAME MILEAGE/
054970* FUEL/EFFICIENCY/MAINTENANCE FIGURES AS THE PRINTED DETAIL
054980* LINE SO A DOWNSTREAM JOB CAN PICK UP THE NUMBERS WITHOUT
054990* RE-READING THE THREE TRANSACTION FILES.
055000*-----------------------------------------------------------------
055010     MOVE TB-VEH-ID (C-VEH-SUB)        TO ST-VEHICLE-ID.
055020     MOVE TB-VEH-TOTAL-MILEAGE (C-VEH-SUB) TO ST-TOTAL-MILEAGE.
055030     MOVE TB-VEH-BUS-MILEAGE (C-VEH-SUB)   TO ST-BUSINESS-MILEAGE.
055040     MOVE TB-VEH-PERS-MILEAGE (C-VEH-SUB)  TO ST-PERSONAL-MILEAGE.
055050     MOVE TB-VEH-MAINT-MILEAGE (C-VEH-SUB) TO ST-MAINT-MILEAGE.
055060     MOVE TB-VEH-TRIP-CTR (C-VEH-SUB)      TO ST-TRIP-COUNT.
055070     MOVE TB-VEH-FUEL-QTY (C-VEH-SUB)      TO ST-FUEL-QTY.
055080     MOVE TB-VEH-FUEL-COST (C-VEH-SUB)     TO ST-FUEL-COST.
055090     MOVE C-AVG-COST-PER-LITRE           TO ST-AVG-COST-PER-LITRE.
055100     MOVE C-AVG-EFFICIENCY                 TO ST-AVG-EFFICIENCY.
055110     MOVE C-AVG-EFF-MPG                    TO ST-AVG-EFF-MPG.
055120     MOVE C-AVG-EFF-L100KM                 TO ST-AVG-EFF-L100KM.
055130     MOVE TB-VEH-EFF-GOOD-CTR (C-VEH-SUB)  TO ST-EFF-GOOD-COUNT.
055140     MOVE TB-VEH-EFF-POOR-CTR (C-VEH-SUB)  TO ST-EFF-POOR-COUNT.
055150     MOVE TB-VEH-EFF-CTR (C-VEH-SUB)       TO ST-FUEL-COUNT.
055160     MOVE TB-VEH-MAINT-COST (C-VEH-SUB)    TO ST-MAINT-COST.
055170     MOVE TB-VEH-MAINT-CTR (C-VEH-SUB)     TO ST-MAINT-COUNT.
055180     MOVE O-NEEDS-MAINT (1:1)              TO ST-NEEDS-MAINT.

055190     WRITE VEHICLE-STATS-RECORD.


055200 8100-FIND-VEHICLE.
055210*-----------------------------------------------------------------
055220* VEHICLE TABLE LOOKUP.
055230*
055240* SERIAL SEARCH OF THE VEHICLE TABLE FOR THE KEY LEFT IN
055250* VEHICLE-KEY-PARM BY THE CALLING PARAGRAPH -- PERFORM CANNOT
055260* TAKE A USING PARAMETER IN THIS DIALECT, SO THE 77-LEVEL WORK
055270* FIELD STANDS IN FOR ONE.  THE TABLE IS SMALL ENOUGH (500
055280* ENTRIES MAX) THAT A SEARCH ALL/INDEXED LOOKUP WAS NEVER WORTH
055290* THE TROUBLE.
055300*-----------------------------------------------------------------
055310     MOVE 'NO' TO VEH-FOUND-SWITCH.
055320     MOVE ZERO TO C-FOUND-SUB.
055330     PERFORM 8110-SEARCH-VEHICLE
055340         VARYING C-SUB FROM 1 BY 1
055350         UNTIL C-SUB > C-VEH-COUNT
055360            OR VEH-FOUND-SWITCH = 'YES'.


055370 8110-SEARCH-VEHICLE.
055380*-----------------------------------------------------------------
055390* ONE TABLE-ENTRY COMPARE.
055400*
055410* COMPARES ONE VEHICLE-TABLE ENTRY'S ID AGAINST THE SEARCH KEY;
055420* THE VARYING/UNTIL LOOP THAT DRIVES THIS IS BACK IN 8100.
055430*-----------------------------------------------------------------
055440     IF TB-VEH-ID (C-SUB) = VEHICLE-KEY-PARM
055450         MOVE 'YES' TO VEH-FOUND-SWITCH
055460         MOVE C-SUB TO C-FOUND-SUB
055470     END-IF.


055480 8200-DATE-TO-DAYS.
055490*-----------------------------------------------------------------
055500* 30/360 DAY-COUNT CONVERSION.
055510*
055520* CONVERTS A YEAR/MONTH/DAY DATE (DC-YEAR/DC-MONTH/DC-DAY IN
055530* DATE-CONVERT-AREA) INTO A SINGLE COMPARABLE DAY COUNT USING A
055540* 360-DAY YEAR / 30-DAY MONTH CONVENTION -- GOOD ENOUGH FOR
055550* SUBTRACTING TWO DATES TO SEE WHICH COMES FIRST OR HOW FAR
055560* APART THEY ARE, WHICH IS ALL 4200-CALC-MAINT NEEDS IT FOR.
055570* NOT A CALENDAR-ACCURATE DAY COUNT.
055580*-----------------------------------------------------------------
055590     COMPUTE DC-DAYS =
055600         (DC-YEAR * 360) + (DC-MONTH * 30) + DC-DAY.


055610 9010-READ-VEHICLE.
055620*-----------------------------------------------------------------
055630* VEHICLE MASTER READ.
055640*
055650* STANDARD AT-END READ PARAGRAPH -- SETS THE MORE-VEHICLES
055660* SWITCH SO THE 1100 LOAD LOOP KNOWS WHEN TO STOP.
055670*-----------------------------------------------------------------
055680     READ VEHICLE-MASTER
055690         AT END
055700             MOVE 'NO' TO MORE-VEHICLES.


055710 9020-READ-FUEL.
055720*-----------------------------------------------------------------
055730* FUEL TRANSACTION READ.
055740*
055750* STANDARD AT-END READ PARAGRAPH FOR THE FUEL FILE.
055760*-----------------------------------------------------------------
055770     READ FUEL-TRANS
055780         AT END
055790             MOVE 'NO' TO MORE-FUEL.


055800 9030-READ-TRIP.
055810*-----------------------------------------------------------------
055820* TRIP TRANSACTION READ.
055830*
055840* STANDARD AT-END READ PARAGRAPH FOR THE TRIP FILE.
055850*-----------------------------------------------------------------
055860     READ TRIP-TRANS
055870         AT END
055880             MOVE 'NO' TO MORE-TRIPS.


055890 9040-READ-MAINT.
055900*-----------------------------------------------------------------
055910* MAINTENANCE TRANSACTION READ.
055920*
055930* STANDARD AT-END READ PARAGRAPH FOR THE MAINTENANCE FILE.
055940*-----------------------------------------------------------------
055950     READ MAINT-TRANS
055960         AT END
055970             MOVE 'NO' TO MORE-MAINT.


055980 9900-RPT-HEADING.
055990*-----------------------------------------------------------------
056000* FLEET REPORT PAGE HEADING.
056010*
056020* BUMPS THE PAGE COUNTER AND PRINTS THE FOUR HEADING LINES AT
056030* THE TOP OF A NEW PAGE OF THE FLEET-REPORT PRINT FILE.
056040* PERFORMED ONCE FROM 1000-INIT FOR PAGE ONE AND AGAIN AT EVERY
056050* END-OF-PAGE (AT EOP) WHILE THE DETAIL LINES WRITE.
056060*-----------------------------------------------------------------
056070     ADD 1 TO C-PCTR.
056080     MOVE C-PCTR TO O-PCTR.

056090     WRITE PRTLINE
056100         FROM COMPANY-TITLE AFTER ADVANCING PAGE.
056110     WRITE PRTLINE
056120         FROM DIVISION-TITLE AFTER ADVANCING 1 LINE.
056130     WRITE PRTLINE
056140         FROM DETAIL-TITLE-1 AFTER ADVANCING 2 LINES.
056150     WRITE PRTLINE
056160         FROM DETAIL-TITLE-2 AFTER ADVANCING 1 LINE.


056170 9920-ERR-HEADING.
056180*-----------------------------------------------------------------
056190* ERROR LISTING PAGE HEADING.
056200*
056210* SAME IDEA AS 9900-RPT-HEADING BUT FOR THE COMPANION ERROR-
056220* LISTING PRINT FILE -- ITS OWN PAGE COUNTER, ITS OWN AT-EOP
056230* TRIGGER FROM 9930-WRITE-ERROR-LINE.
056240*-----------------------------------------------------------------
056250     ADD 1 TO C-ERR-PCTR.
056260     MOVE C-ERR-PCTR TO O-PCTR.

056270     WRITE PRTLINE-ERR
056280         FROM COMPANY-TITLE AFTER ADVANCING PAGE.
056290     WRITE PRTLINE-ERR
056300         FROM DIVISION-TITLE AFTER ADVANCING 1 LINE.
056310     WRITE PRTLINE-ERR
056320         FROM ERROR-TITLE AFTER ADVANCING 1 LINE.
056330     WRITE PRTLINE-ERR
056340         FROM ERROR-COLUMN-LINE AFTER ADVANCING 2 LINES.


056350 9930-WRITE-ERROR-LINE.
056360*-----------------------------------------------------------------
056370* REJECTED-TRANSACTION ERROR OUTPUT.
056380*
056390* WRITES THE FLAT ERROR-FILE RECORD (FOR ANY DOWNSTREAM JOB
056400* THAT WANTS TO RE-DRIVE REJECTED TRANSACTIONS) AND THE PRINTED
056410* ERROR LINE ON THE ERROR-LISTING, THEN BUMPS THE FLEET-WIDE
056420* ERROR COUNT.  CALLED BY ALL FOUR VALIDATION PARAGRAPHS
056430* (1100/2000/3000/4000) WITH O-ERR-SOURCE/O-ERR-VEH-ID/
056440* O-ERR-REASON ALREADY MOVED IN BY THE CALLER.
056450*-----------------------------------------------------------------
056460     MOVE O-ERR-SOURCE  TO ER-SOURCE.
056470     MOVE O-ERR-VEH-ID  TO ER-VEHICLE-ID.
056480     MOVE O-ERR-REASON  TO ER-REASON.
056490     WRITE ERROR-FILE-RECORD.
056500     WRITE PRTLINE-ERR
056510         FROM ERROR-LINE
056520             AFTER ADVANCING 2 LINES
056530                 AT EOP
056540                     PERFORM 9920-ERR-HEADING.
056550     ADD 1 TO C-ERR-CTR.


056560 9999-WRAP-UP.
056570*-----------------------------------------------------------------
056580* END-OF-RUN CLOSE.
056590*
056600* CLOSES ALL EIGHT FILES BEFORE THE STOP RUN BACK IN
056610* 0000-CBLFLT01.
056620*-----------------------------------------------------------------
056630     CLOSE VEHICLE-MASTER.
056640     CLOSE FUEL-TRANS.
056650     CLOSE TRIP-TRANS.
056660     CLOSE MAINT-TRANS.
056670     CLOSE VEHICLE-STATS.
056680     CLOSE ERROR-FILE.
056690     CLOSE FLEET-REPORT.
056700     CLOSE ERROR-LISTING.
