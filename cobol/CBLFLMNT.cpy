000100******************************************************************
000200* CBLFLMNT  --  FLEET MAINTENANCE TRANSACTION RECORD.          *
000300* ONE ENTRY PER SCHEDULED OR COMPLETED MAINTENANCE ACTIVITY.    *
000400* MATCHED AGAINST VEHICLE-MASTER BY FM-VEHICLE-ID.               *
000500*------------------------------------------------------------   *
000600* CHANGE LOG                                                    *
000700*   09/09/82  AEL  0090  ORIGINAL LAYOUT.                       *
000800*   08/21/91  RFT  0188  ADDED FM-NEXT-MILEAGE / FM-NEXT-DATE.   *
000900*   02/11/94  DJK  0210  ADDED FM-SCHEDULED-FLAG.                *
001000******************************************************************
001100 01  MAINT-TRANS-RECORD.
001110*    VEHICLE ID IS THE MATCH KEY; TYPE IS DESCRIPTIVE ONLY
001120*    (OIL CHANGE, TIRE ROTATION, INSPECTION, AND SO ON) AND
001130*    IS CARRIED THROUGH TO THE DETAIL LINE UNEDITED.
001200     05  FM-VEHICLE-ID           PIC X(10).
001300     05  FM-TYPE                 PIC X(15).
001310*    DATE OF THE MAINTENANCE EVENT ITSELF, SPLIT/REDEFINED
001320*    THE SAME WAY AS THE OTHER TWO TRANSACTION FILES.
001400     05  FM-DATE.
001500         10  FM-DATE-YYYY        PIC 9(4).
001600         10  FM-DATE-MM          PIC 9(2).
001700         10  FM-DATE-DD          PIC 9(2).
001800     05  FM-DATE-NUMERIC REDEFINES FM-DATE PIC 9(8).
001810*    MILEAGE/COST AT TIME OF SERVICE -- COST ACCUMULATES INTO
001820*    THE VEHICLE'S MAINTENANCE-COST TOTAL IN 4200-CALC-MAINT.
001900     05  FM-MILEAGE              PIC 9(7)V9.
002000     05  FM-COST                 PIC 9(6)V99.
002100     05  FM-PERFORMED-BY         PIC X(20).
002110*    NEXT-DUE MILEAGE/DATE DRIVE THE OVERDUE/DUE-SOON TEST IN
002120*    4200-CALC-MAINT (30/360 DAY-COUNT AGAINST FM-NEXT-DATE,
002130*    PLUS A MILEAGE-LIMIT CHECK GUARDED AGAINST AN UNSET
002140*    FM-NEXT-MILEAGE) -- THE RESULT FEEDS THE FLEET-WIDE
002150*    OVERDUE/DUE-SOON GRAND-TOTAL COUNTERS ON THE REPORT.
002200     05  FM-NEXT-MILEAGE         PIC 9(7)V9.
002300     05  FM-NEXT-DATE.
002400         10  FM-NEXT-DATE-YYYY   PIC 9(4).
002500         10  FM-NEXT-DATE-MM     PIC 9(2).
002600         10  FM-NEXT-DATE-DD     PIC 9(2).
002700     05  FM-NEXT-DATE-NUMERIC REDEFINES FM-NEXT-DATE PIC 9(8).
002710*    Y/N FLAG -- WAS THIS ENTRY A SCHEDULED FUTURE SERVICE OR
002720*    A COMPLETED ONE; 4200-CALC-MAINT ONLY ACCUMULATES COST/
002730*    COUNT FOR COMPLETED (FM-IS-COMPLETED) ENTRIES -- A
002740*    SCHEDULED ENTRY HAS NO COST YET AND IS SKIPPED.
002800     05  FM-SCHEDULED-FLAG       PIC X(01).
002900         88  FM-IS-SCHEDULED     VALUE 'Y'.
003000         88  FM-IS-COMPLETED     VALUE 'N'.
003100     05  FILLER                  PIC X(04).
