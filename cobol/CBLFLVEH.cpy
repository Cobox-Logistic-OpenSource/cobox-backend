000100******************************************************************
000200* CBLFLVEH  --  FLEET VEHICLE MASTER RECORD.                    *
000300* ONE ENTRY PER VEHICLE IN THE COMPANY FLEET.  KEYED BY          *
000400* VM-VEHICLE-ID.  VEHICLE-MASTER FILE IS SORTED ASCENDING ON     *
000500* THIS KEY BEFORE CBLFLT01 IS RUN.                               *
000600*------------------------------------------------------------   *
000700* CHANGE LOG                                                    *
000800*   07/14/81  AEL  0081  ORIGINAL LAYOUT FOR FLEET BATCH.        *
000900*   03/09/84  AEL  0114  ADDED VM-COLOR, VM-VIN PER REG DEPT.    *
001000*   11/02/87  RFT  0162  ADDED STATUS 88-LEVELS FOR STATUS RPT.  *
001100*   01/19/93  RFT  0201  ADDED FOSSIL/ELECTRIC FUEL GROUPS.      *
001200******************************************************************
001300 01  VEHICLE-MASTER-RECORD.
001310*    IDENTIFYING FIELDS -- THE ID IS THE SORT/MATCH KEY AGAINST
001320*    THE FUEL, TRIP AND MAINTENANCE TRANSACTION FILES; THE
001330*    PLATE IS ONLY EDITED (1160/1165), NEVER USED AS A KEY.
001400     05  VM-VEHICLE-ID           PIC X(10).
001500     05  VM-LICENSE-PLATE        PIC X(10).
001510*    MAKE/MODEL/YEAR ARE DESCRIPTIVE ONLY -- CARRIED THROUGH
001520*    TO THE DETAIL LINE BUT NEVER EDITED OR CALCULATED ON.
001600     05  VM-BRAND                PIC X(15).
001700     05  VM-MODEL                PIC X(15).
001800     05  VM-VEHICLE-YEAR         PIC 9(4).
001810*    FUEL TYPE MUST BE ONE OF THE SIX SPEC CODES BELOW.  THE
001820*    FOSSIL/ELECTRIC GROUPS EXIST FOR FUTURE EMISSIONS
001830*    REPORTING AND ARE NOT YET REFERENCED BY CBLFLT01.
001900     05  VM-FUEL-TYPE            PIC X(10).
002000         88  VM-VALID-FUEL-TYPE  VALUE 'GASOLINE  ' 'DIESEL    '
002100                                        'ELECTRIC  ' 'HYBRID    '
002200                                        'LPG       ' 'CNG       '.
002300         88  VM-FOSSIL-FUEL      VALUE 'GASOLINE  ' 'DIESEL    '
002400                                        'LPG       ' 'CNG       '.
002500         88  VM-ELECTRIC-FUEL    VALUE 'ELECTRIC  ' 'HYBRID    '.
002510*    ENGINE SIZE IS DESCRIPTIVE; CURRENT MILEAGE IS THE
002520*    ODOMETER READING AS OF LAST LOAD AND IS THE BASELINE
002530*    AGAINST WHICH THE FIRST TRIP/FUEL RECORD OF THE DAY
002540*    IS COMPARED IN 2100-VALIDATE-FUEL/3100-VALIDATE-TRIP.
002600     05  VM-ENGINE-CAPACITY      PIC 9(3)V99.
002700     05  VM-CURRENT-MILEAGE      PIC 9(7)V9.
002710*    STATUS DRIVES THE FLEET-WIDE STATUS-COUNT GRAND TOTAL
002720*    AND THE NEEDS-MAINTENANCE TEST IN 1170-ADD-VEHICLE-ENTRY;
002730*    NO TRANSACTION IN THIS RUN CHANGES IT.
002800     05  VM-STATUS               PIC X(20).
002900         88  VM-VALID-STATUS     VALUE 'ACTIVE              '
003000                                        'MAINTENANCE         '
003100                                        'OUT_OF_SERVICE      '
003200                                        'RETIRED             '
003300                                        'PENDING_REGISTRATION'.
003400         88  VM-OPERATIONAL      VALUE 'ACTIVE              '.
003500         88  VM-IN-MAINTENANCE   VALUE 'MAINTENANCE         '.
003600         88  VM-RETIRED          VALUE 'RETIRED             '.
003610*    COLOR IS DESCRIPTIVE ONLY, ADDED FOR THE REGISTRATION
003620*    DEPARTMENT'S OWN FLEET LISTING, NOT FOR THIS REPORT.
003700     05  VM-COLOR                PIC X(10).
003710*    VIN IS CARRIED WHOLE FOR DISPLAY AND REDEFINED BELOW
003720*    INTO ITS THREE STANDARD SEGMENTS (WORLD MANUFACTURER
003730*    ID, VEHICLE DESCRIPTOR, VEHICLE INDICATOR) SHOULD A
003740*    FUTURE RUN NEED TO EDIT ON THOSE PIECES INDIVIDUALLY.
003800     05  VM-VIN                  PIC X(17).
003900     05  VM-VIN-PARTS REDEFINES VM-VIN.
004000         10  VM-VIN-WMI          PIC X(03).
004100         10  VM-VIN-VDS          PIC X(06).
004200         10  VM-VIN-VIS          PIC X(08).
004300     05  FILLER                  PIC X(01).
