000100******************************************************************
000200* CBLFLTRP  --  FLEET TRIP (MILEAGE) TRANSACTION RECORD.        *
000300* ONE ENTRY PER DRIVER TRIP LOG SUBMITTED FOR A VEHICLE.         *
000400* MATCHED AGAINST VEHICLE-MASTER BY FT-VEHICLE-ID.               *
000500*------------------------------------------------------------   *
000600* CHANGE LOG                                                    *
000700*   09/02/82  AEL  0089  ORIGINAL LAYOUT.                       *
000800*   07/30/90  RFT  0177  ADDED FT-PURPOSE 88-LEVELS.             *
000900*   02/11/94  DJK  0209  ADDED FT-ROUTE FOR DISPATCH TRACKING.   *
000950*   09/02/13  PLV  0308  DROPPED FT-OPERATIONAL-PURP -- NEVER    *
000960*                        TESTED BY THE PROGRAM, PER AUDIT.       *
001000******************************************************************
001100 01  TRIP-TRANS-RECORD.
001110*    VEHICLE ID IS THE MATCH KEY AGAINST THE IN-MEMORY
001120*    VEHICLE TABLE, SAME AS ON THE FUEL AND MAINTENANCE
001130*    TRANSACTION RECORDS.
001200     05  FT-VEHICLE-ID           PIC X(10).
001210*    TRIP DATE, SPLIT AND REDEFINED THE SAME WAY AS THE
001220*    FUEL RECORD'S DATE FIELD ABOVE IN CBLFLFUE.
001300     05  FT-DATE.
001400         10  FT-DATE-YYYY        PIC 9(4).
001500         10  FT-DATE-MM          PIC 9(2).
001600         10  FT-DATE-DD          PIC 9(2).
001700     05  FT-DATE-NUMERIC REDEFINES FT-DATE PIC 9(8).
001710*    START/END ODOMETER READINGS -- END MUST EXCEED START OR
001720*    3100-VALIDATE-TRIP REJECTS THE RECORD; THE DIFFERENCE IS
001730*    THE DISTANCE FIGURE 3200-CALC-TRIP ACCUMULATES.
001800     05  FT-START-ODOMETER       PIC 9(7)V9.
001900     05  FT-END-ODOMETER         PIC 9(7)V9.
001910*    PURPOSE CODE DRIVES THE BUSINESS/PERSONAL/MAINTENANCE
001920*    MILEAGE BREAKOUT THAT 3200-CALC-TRIP ACCUMULATES PER
001930*    VEHICLE FOR THE STATISTICS RECORD.
002000     05  FT-PURPOSE              PIC X(12).
002100         88  FT-VALID-PURPOSE    VALUE 'DELIVERY    '
002200                                    'PICKUP      ' 'MAINTENANCE '
002300                                    'PERSONAL    ' 'RELOCATION  '
002400                                    'TRAINING    ' 'TESTING     '.
002700         88  FT-PERSONAL-PURP    VALUE 'PERSONAL    '.
002800         88  FT-MAINT-PURP       VALUE 'MAINTENANCE '.
002810*    DRIVER/ROUTE ARE DESCRIPTIVE, CARRIED FOR DISPATCH'S OWN
002820*    TRACKING -- NEITHER IS EDITED OR USED IN ANY CALCULATION.
002900     05  FT-DRIVER-ID            PIC X(10).
003000     05  FT-ROUTE                PIC X(20).
003100     05  FILLER                  PIC X(04).
