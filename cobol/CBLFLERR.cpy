000100******************************************************************
000200* CBLFLERR  --  FLEET ERROR / EXCEPTION RECORD.                 *
000300* ONE ENTRY PER REJECTED VEHICLE OR TRANSACTION RECORD.         *
000400*------------------------------------------------------------   *
000500* CHANGE LOG                                                    *
000600*   07/14/81  AEL  0083  ORIGINAL LAYOUT.                       *
000700*   11/02/87  RFT  0163  WIDENED ER-REASON TO X(40).             *
000800******************************************************************
000900 01  ERROR-FILE-RECORD.
000910*    WRITTEN BY 9930-WRITE-ERROR-LINE FOR EVERY RECORD THAT
000920*    FAILS ITS VALIDATION PARAGRAPH -- ONE ENTRY REGARDLESS OF
000930*    WHICH EDIT INSIDE THAT PARAGRAPH FAILED FIRST.
001000     05  ER-SOURCE               PIC X(05).
001100         88  ER-SOURCE-VEHICLE   VALUE 'VEH  '.
001200         88  ER-SOURCE-FUEL      VALUE 'FUEL '.
001300         88  ER-SOURCE-TRIP      VALUE 'TRIP '.
001400         88  ER-SOURCE-MAINT     VALUE 'MAINT'.
001410*    THE REJECTED RECORD'S OWN VEHICLE ID, CARRIED THROUGH SO
001420*    THE ERROR LISTING CAN BE MATCHED BACK TO THE SOURCE FILE.
001500     05  ER-VEHICLE-ID           PIC X(10).
001510*    ONE OF THE LITERAL REJECTION MESSAGES MOVED BY THE
001520*    VALIDATION PARAGRAPHS (E.G. 'FUEL EFFICIENCY OUT OF
001530*    RANGE.', 'INVALID FUEL TYPE.') -- SEE 1150/2100/3100/4100.
001600     05  ER-REASON               PIC X(40).
001700     05  FILLER                  PIC X(01).
