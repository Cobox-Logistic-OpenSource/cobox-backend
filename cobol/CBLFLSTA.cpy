000100******************************************************************
000200* CBLFLSTA  --  FLEET PER-VEHICLE STATISTICS OUTPUT RECORD.     *
000300* ONE ENTRY WRITTEN PER VEHICLE AFTER ALL TRANSACTION FILES     *
000400* HAVE BEEN APPLIED.  ORDER MATCHES VEHICLE-MASTER (ASCENDING   *
000500* VEHICLE-ID).                                                  *
000600*------------------------------------------------------------   *
000700* CHANGE LOG                                                    *
000800*   07/14/81  AEL  0082  ORIGINAL LAYOUT.                       *
000900*   03/09/84  AEL  0115  ADDED FUEL/MAINT COST ACCUMULATORS.     *
001000*   01/19/93  RFT  0202  ADDED ST-NEEDS-MAINT FLAG.              *
001050*   04/18/11  KMS  0296  ADDED ST-EFF-GOOD/POOR-COUNT AND THE    *
001060*                        MPG / L-100KM CONVERSIONS OF THE        *
001070*                        VEHICLE'S AVERAGE EFFICIENCY.           *
001080*   09/02/13  PLV  0308  ADDED ST-AVG-COST-PER-LITRE -- COST/    *
001090*                        LITRE WAS BEING WORKED OUT BUT NEVER    *
001095*                        CARRIED TO ANY OUTPUT, PER AUDIT.       *
001100******************************************************************
001200 01  VEHICLE-STATS-RECORD.
001210*    WRITTEN BY 5300-WRITE-STATS-RECORD, ONE PER VEHICLE-TABLE
001220*    ENTRY, AFTER 5100-REPORT-DETAIL HAS PRINTED THAT SAME
001230*    VEHICLE'S LINE ON THE FLEET REPORT.
001300     05  ST-VEHICLE-ID           PIC X(10).
001310*    MILEAGE BREAKOUT ACCUMULATED BY 3200-CALC-TRIP FROM
001320*    FT-PURPOSE -- BUSINESS COVERS DELIVERY/PICKUP, PERSONAL
001330*    AND MAINT COVER THEIR RESPECTIVE PURPOSE CODES; TOTAL IS
001340*    THE SUM OF ALL THREE PLUS ANY OTHER PURPOSE CODE.
001400     05  ST-TOTAL-MILEAGE        PIC 9(8)V9.
001500     05  ST-BUSINESS-MILEAGE     PIC 9(8)V9.
001600     05  ST-PERSONAL-MILEAGE     PIC 9(8)V9.
001700     05  ST-MAINT-MILEAGE        PIC 9(8)V9.
001800     05  ST-TRIP-COUNT           PIC 9(5).
001810*    FUEL QUANTITY/COST ACCUMULATED BY 2200-CALC-FUEL FROM
001820*    EVERY ACCEPTED FUEL RECORD FOR THIS VEHICLE.
001900     05  ST-FUEL-QTY             PIC 9(7)V99.
002000     05  ST-FUEL-COST            PIC 9(8)V99.
002005*    AVERAGE COST PER LITRE -- RUNNING SUM/COUNT BUILT UP BY
002006*    2200-CALC-FUEL, AVERAGED BY 5100-REPORT-DETAIL THE SAME
002007*    WAY AS THE EFFICIENCY FIGURE BELOW.
002008     05  ST-AVG-COST-PER-LITRE   PIC 9(4)V99.
002010*    AVERAGE EFFICIENCY AND ITS TWO CONVERTED UNITS ARE
002020*    COMPUTED BY 5100-REPORT-DETAIL/5110-CONVERT-AVG-EFF AT
002030*    REPORT TIME, NOT ACCUMULATED RECORD BY RECORD; GOOD/POOR
002040*    COUNTS COME FROM 2250-CLASSIFY-EFFICIENCY INSTEAD.
002100     05  ST-AVG-EFFICIENCY       PIC 9(3)V99.
002110     05  ST-AVG-EFF-MPG          PIC 9(3)V99.
002120     05  ST-AVG-EFF-L100KM       PIC 9(3)V99.
002130     05  ST-EFF-GOOD-COUNT       PIC 9(5).
002140     05  ST-EFF-POOR-COUNT       PIC 9(5).
002200     05  ST-FUEL-COUNT           PIC 9(5).
002210*    MAINTENANCE COST/COUNT ACCUMULATED BY 4200-CALC-MAINT.
002300     05  ST-MAINT-COST           PIC 9(8)V99.
002400     05  ST-MAINT-COUNT          PIC 9(5).
002410*    SET 'YES' WHEN THE VEHICLE IS IN MAINTENANCE STATUS OR
002420*    OVER 100,000 MILES -- THIS IS VM-STATUS/VM-CURRENT-
002430*    MILEAGE FROM THE MASTER, NOT 4200-CALC-MAINT'S OVERDUE/
002440*    DUE-SOON TEST, WHICH HAS ITS OWN GRAND-TOTAL LINE.
002500     05  ST-NEEDS-MAINT          PIC X(01).
002600         88  ST-VEHICLE-NEEDS-MAINT  VALUE 'Y'.
002700     05  FILLER                  PIC X(10).
